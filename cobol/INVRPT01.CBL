000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          INVRPT01.
000120 AUTHOR.              R T HOLLIS.
000130 INSTALLATION.        MERIDIAN SUPPLY CO. - DATA PROCESSING.
000140 DATE-WRITTEN.        08/14/1992.
000150 DATE-COMPILED.
000160 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170 
000180***************************************************************
000190* INVRPT01  -  INVOICE REPORT BUILDER                         *
000200*                                                              *
000210* LAST STEP OF THE NIGHTLY ORDER RUN.  WALKS THE FINALIZED     *
000220* ORDER MASTER (ORDFIN01 MUST HAVE ALREADY RUN) TOGETHER WITH  *
000230* ITS LINE ITEMS AND PRINTS ONE INVOICE PER FINALIZED ORDER TO *
000240* THE INVOICE-REPORT PRINT FILE.  ORDERS STILL PENDING ARE     *
000250* SKIPPED -- NO PARTIAL INVOICE IS EVER PRINTED.               *
000260***************************************************************
000270 
000280*---------------------------------------------------------------
000290*  C H A N G E   L O G
000300*---------------------------------------------------------------
000310* 08/14/92  RTH  ORIG   INITIAL WRITE-UP.                             ORIG
000320* 02/02/93  RTH  RQ-014 CLIENT COMPANY, CLIENT EMAIL AND ORDER      RQ-014
000330*                       NOTES NOW OMITTED WHEN BLANK RATHER
000340*                       THAN PRINTED AS EMPTY LINES.
000350* 06/18/95  RTH  RQ-052 COMPANY BLOCK NOW READ FROM CMPMAS          RQ-052
000360*                       INSTEAD OF BEING PASSED ON THE ORDER
000370*                       RECORD -- COMPANY NAME CHANGES NO
000380*                       LONGER REQUIRE REPRINTING OLD INVOICES.
000390* 09/12/97  PJM  RQ-070 LINE ITEM ROWS NOW NUMBERED IN THE          RQ-070
000400*                       ORDER READ RATHER THAN BY OI-ORDER-
000410*                       ITEM-ID (INSERTION ORDER, NOT KEY ORDER).
000420* 09/28/98  DAK  Y2K-01 CENTURY WINDOW STANDARDIZED PLANT-WIDE      Y2K-01
000430*                       -- SEE ORDFIN01 FOR THE SAME CHANGE.
000440* 02/11/99  DAK  Y2K-04 CENTURY-ROLL REGRESSION RUN CLEAN.          Y2K-04
000450* 03/20/01  SAO  RQ-101 PENDING ORDERS NOW SILENTLY SKIPPED         RQ-101
000460*                       (PREVIOUSLY WROTE A BLANK INVOICE PAGE).
000470* 05/14/03  SAO  RQ-125 GRAND-TOTAL, UNIT-PRICE AND SUBTOTAL        RQ-125
000480*                       EDIT PICTURES WIDENED FROM FIVE TO SEVEN
000490*                       INTEGER DIGITS -- AN ORDER AT OR OVER
000500*                       $100,000.00 WAS PRINTING WITH THE HIGH-
000510*                       ORDER DIGITS DROPPED.
000520*---------------------------------------------------------------
000530 
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580 
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610
000620*    THE FINALIZED ORDER MASTER -- INPUT ONLY HERE.  INVRPT01
000630*    NEVER REWRITES ORDMAS; ONLY ORDFIN01 AND PRDCNT01 OWN
000640*    WRITE ACCESS TO MASTER FILES ON THIS SYSTEM.
000650     SELECT ORDMAS
000660         ASSIGN TO ORDMAS
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS WS-ORDMAS-STATUS.
000690
000700*    LINE-ITEM DETAIL, GROUPED BY ORDER-ID, READ WITH THE SAME
000710*    LOOKAHEAD-BUFFER PATTERN ORDFIN01 AND ORDTOT01 USE.
000720     SELECT ORDITM
000730         ASSIGN TO ORDITM
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS WS-ORDITM-STATUS.
000760
000770*    COMPANY MASTER -- RANDOM READ BY RELATIVE KEY, SAME FILE
000780*    ORDFIN01'S OWNERSHIP CHECK ALSO CONSULTS.
000790     SELECT CMPMAS
000800         ASSIGN TO CMPMAS
000810         ORGANIZATION IS RELATIVE
000820         ACCESS MODE IS RANDOM
000830         RELATIVE KEY IS WS-CMP-REL-KEY
000840         FILE STATUS IS WS-CMPMAS-STATUS.
000850
000860*    PRINT FILE -- SEQUENTIAL, OUTPUT ONLY, ONE RECORD PER
000870*    PRINT LINE.  NO FILE STATUS CHECKED ON THIS ONE; A PRINT
000880*    SPOOL FAILURE IS AN OPERATOR-CONSOLE MATTER, NOT A
000890*    PROGRAM-LOGIC ONE.
000900     SELECT INVRPT
000910         ASSIGN TO INVRPT
000920         ORGANIZATION IS RECORD SEQUENTIAL.
000930
000940 DATA DIVISION.
000950 FILE SECTION.
000960
000970*    RECORD LAYOUT COMES FROM THE SAME CPORDMS COPYBOOK
000980*    ORDFIN01 AND ORDTOT01 USE -- ONE LAYOUT, THREE PROGRAMS.
000990 FD  ORDMAS
001000     LABEL RECORD IS STANDARD
001010     DATA RECORD IS ORD-MASTER-RECORD.
001020 COPY CPORDMS.
001030
001040*    SAME CPORDIT LAYOUT ORDFIN01 AND ORDTOT01 BUILD AGAINST.
001050 FD  ORDITM
001060     LABEL RECORD IS STANDARD
001070     DATA RECORD IS OI-ITEM-RECORD.
001080 COPY CPORDIT.
001090
001100*    SAME CPCOMPY LAYOUT ORDFIN01'S OWNERSHIP CHECK READS.
001110 FD  CMPMAS
001120     LABEL RECORD IS STANDARD
001130     DATA RECORD IS CMP-COMPANY-RECORD.
001140 COPY CPCOMPY.
001150
001160*    132-CHARACTER PRINT LINE -- STANDARD SHOP LINE-PRINTER
001170*    WIDTH, MATCHES PRDCNT01'S HISTORY LEDGER PRINT LINE.
001180 FD  INVRPT
001190     LABEL RECORD IS OMITTED
001200     RECORD CONTAINS 132 CHARACTERS
001210     DATA RECORD IS PRT-LINE.
001220 01  PRT-LINE                       PIC X(132).
001230 
001240 WORKING-STORAGE SECTION.
001250
001260*----------------------------------------------------------------
001270*  STAND-ALONE 77-LEVEL SCRATCH ITEM -- SHOP CONVENTION FOR A
001280*  SINGLE MISCELLANEOUS COUNTER THAT DOES NOT BELONG UNDER ANY
001290*  ONE OF THE GROUPS BELOW.
001300*----------------------------------------------------------------
001310*    RUN-WIDE WATERMARK ON THE LONGEST INVOICE (MOST LINE ITEMS)
001320*    PRINTED THIS RUN -- SEE 2100-BUILD-INVOICE.
001330 77  WS-77-MAX-LINES-SEEN        PIC 9(5)    COMP    VALUE ZERO.
001340*
001350*----------------------------------------------------------------
001360*  FILE STATUS BYTES -- CHECKED AFTER EVERY OPEN.  CMPMAS
001370*  RANDOM-READ OUTCOMES ARE HANDLED WITH INVALID KEY, NOT BY
001380*  TESTING WS-CMPMAS-STATUS DIRECTLY.
001390*----------------------------------------------------------------
001400 01  WS-FILE-STATUSES.
001410     05  WS-ORDMAS-STATUS        PIC XX      VALUE '00'.
001420     05  WS-ORDITM-STATUS        PIC XX      VALUE '00'.
001430     05  WS-CMPMAS-STATUS        PIC XX      VALUE '00'.
001440     05  FILLER                  PIC X(02).
001450
001460*    RELATIVE KEY FOR CMPMAS -- MOVED FROM ORD-COMPANY-ID
001470*    BEFORE EVERY RANDOM READ.
001480 01  WS-REL-KEYS.
001490     05  WS-CMP-REL-KEY          PIC 9(9)    COMP.
001500     05  FILLER                  PIC X(02).
001510
001520*    LOOP-CONTROL AND LOOKUP-RESULT SWITCHES.
001530 01  WS-SWITCHES.
001540     05  WS-MORE-ORDERS          PIC X(3)    VALUE 'YES'.
001550     05  WS-ORDITM-EOF           PIC X(3)    VALUE 'NO'.
001560         88  WS-NO-MORE-ITEMS         VALUE 'YES'.
001570     05  WS-CMP-FOUND            PIC X(3)    VALUE 'NO'.
001580         88  WS-CMP-ON-FILE            VALUE 'YES'.
001590     05  FILLER                  PIC X(03).
001600
001610*    RUN COUNTERS -- ALL COMP, PRINTED ON THE 3000-CLOSING
001620*    DISPLAY LINES.
001630 01  WS-COUNTERS.
001640*        ORDER-MASTER RECORDS READ, FINALIZED OR NOT.
001650     05  WS-ORD-READ-CTR         PIC 9(7)    COMP    VALUE ZERO.
001660*        ORDERS THAT WERE FINALIZED AND GOT AN INVOICE PRINTED.
001670     05  WS-ORD-PRINTED-CTR      PIC 9(7)    COMP    VALUE ZERO.
001680*        ORDERS STILL PENDING -- ITEM GROUP DRAINED, NO PRINT.
001690     05  WS-ORD-SKIPPED-CTR      PIC 9(7)    COMP    VALUE ZERO.
001700*        LINE-ITEM ROW NUMBER WITHIN THE CURRENT INVOICE,
001710*        RESET TO ZERO AT THE TOP OF EACH 2100-BUILD-INVOICE.
001720     05  WS-LINE-NO               PIC 9(5)   COMP    VALUE ZERO.
001730*        PRINT-FILE PAGE COUNTER -- NOT ACTUALLY BUMPED SINCE
001740*        EACH INVOICE STARTS ITS OWN PAGE ON THE TITLE LINE;
001750*        HELD FOR SYMMETRY WITH THE OTHER PROGRAMS' HEADING
001760*        PARAGRAPHS.
001770     05  WS-PCTR                 PIC 99      COMP    VALUE ZERO.
001780     05  FILLER                  PIC X(02).
001790 
001800*    CURRENT SYSTEM DATE/TIME, SHOP STANDARD ACCEPT FROM
001810*    DATE/TIME, STAMPED ON THE FOOTER LINE OF EVERY INVOICE.
001820 01  WS-TODAY-DATE               PIC 9(6).
001830 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
001840     05  WS-TD-YY                PIC 99.
001850     05  WS-TD-MM                PIC 99.
001860     05  WS-TD-DD                PIC 99.
001870*
001880*    STRUCK BY 1010-CALC-CENTURY EVERY RUN -- SEE Y2K-01/Y2K-04
001890*    BELOW.  NEVER SET THIS FROM A LITERAL AGAIN.
001900 01  WS-TODAY-CENTURY             PIC 9(4)    VALUE ZERO.
001910 01  WS-CENTURY-BASE              PIC 99      COMP    VALUE ZERO.
001920 
001930 01  WS-TIME-NOW                 PIC 9(8).
001940 01  WS-TIME-NOW-R REDEFINES WS-TIME-NOW.
001950     05  WS-TN-HH                PIC 99.
001960     05  WS-TN-MI                PIC 99.
001970     05  WS-TN-SS                PIC 99.
001980     05  WS-TN-HS                PIC 99.
001990 
002000*    "GENERATED AT" LINE ON THE INVOICE FOOTER -- BUILT FIELD BY
002010*    FIELD RATHER THAN AS ONE STRING SO THE PUNCTUATION IS PART
002020*    OF THE LAYOUT, NOT PART OF A MOVE.
002030 01  WS-GEN-STAMP.
002040     05  WS-GS-YYYY               PIC 9(4).
002050     05  FILLER                  PIC X       VALUE '-'.
002060     05  WS-GS-MM                 PIC 99.
002070     05  FILLER                  PIC X       VALUE '-'.
002080     05  WS-GS-DD                 PIC 99.
002090     05  FILLER                  PIC X       VALUE SPACE.
002100     05  WS-GS-HH                 PIC 99.
002110     05  FILLER                  PIC X       VALUE ':'.
002120     05  WS-GS-MI                 PIC 99.
002130     05  FILLER                  PIC X       VALUE ':'.
002140     05  WS-GS-SS                 PIC 99.
002150*
002160*    WHOLE-FIELD IMAGE, USED WHEN THE GENERATION STAMP IS STRUNG
002170*    INTO THE FOOTER LINE AS A SINGLE 19-CHARACTER BLOCK.
002180 01  WS-GEN-STAMP-IMAGE REDEFINES WS-GEN-STAMP
002190                                  PIC X(19).
002200*
002210*    EDITED VIEW OF THE ORDER GRAND TOTAL -- MONEY IS ALWAYS
002220*    STRUNG INTO A REPORT LINE WITH THE DECIMAL POINT ALREADY
002230*    IN PLACE, NEVER AS THE RAW DISPLAY FIELD.  WIDENED TO SEVEN
002240*    INTEGER DIGIT POSITIONS PER RQ-125 -- ORD-TOTAL-AMOUNT
002250*    IS PIC S9(7)V99 ON THE ORDER-MASTER COPYBOOK, AND THE OLD
002260*    FIVE-DIGIT PICTURE HERE SILENTLY LOST THE HIGH-ORDER
002270*    POSITIONS ON ANY ORDER AT OR OVER $100,000.00.
002280 01  WS-D-GRAND-TOTAL            PIC $$,$$$,$$9.99.
002290
002300*----------------------------------------------------------------
002310*  PRINT LINES -- ONE 01-LEVEL PER LINE STYLE, SHOP CONVENTION.
002320*----------------------------------------------------------------
002330*    ONE BLANK 132-CHARACTER LINE, WRITTEN AFTER EVERY BLOCK
002340*    (HEADER, COMPANY, CLIENT, ITEMS) TO SPACE THE INVOICE OUT.
002350 01  RPT-BLANK-LINE.
002360     05  FILLER                  PIC X(132)  VALUE SPACES.
002370
002380*    CLEARED TO SPACES AND RE-STAMPED WITH THE "I N V O I C E"
002390*    LABEL IN 2110-PRINT-HEADER -- KEPT AS ITS OWN 01 SO THE
002400*    ADVANCING PAGE WRITE IS UNAMBIGUOUS ABOUT WHICH LAYOUT
002410*    STARTS A NEW PAGE.
002420 01  RPT-TITLE-LINE.
002430     05  FILLER                  PIC X(132)  VALUE SPACES.
002440
002450*    INVOICE NUMBER AND FINALIZE DATE ON ONE LINE -- THE ONLY
002460*    LINE ON THE WHOLE FORM THAT MIXES TWO LABELED FIELDS.
002470 01  RPT-HEADER-LINE.
002480     05  FILLER                  PIC X(4)    VALUE SPACES.
002490     05  FILLER                  PIC X(16)   VALUE
002500         'INVOICE NUMBER: '.
002510     05  O-HDR-INVOICE-NO        PIC X(9).
002520     05  FILLER                  PIC X(20)   VALUE SPACES.
002530     05  FILLER                  PIC X(6)    VALUE 'DATE: '.
002540     05  O-HDR-DATE              PIC X(10).
002550     05  FILLER                  PIC X(63)   VALUE SPACES.
002560 
002570*    GENERIC ONE-FIELD LINE, REUSED FOR THE "I N V O I C E"
002580*    TITLE, ORDER NOTES, THE THANK-YOU LINE AND THE GENERATED-
002590*    ON STAMP -- NONE OF THOSE FOUR USES NEEDS ITS OWN LAYOUT.
002600 01  RPT-LABEL-LINE.
002610     05  FILLER                  PIC X(4)    VALUE SPACES.
002620     05  O-LBL-TEXT              PIC X(128).
002630
002640*    COMPANY NAME LINE, THEN (WHEN PRESENT) THE COMPANY EMAIL
002650*    LINE -- SAME LAYOUT REUSED FOR BOTH IN 2120-PRINT-COMPANY.
002660 01  RPT-COMPANY-LINE.
002670     05  FILLER                  PIC X(4)    VALUE SPACES.
002680     05  O-CMP-TEXT              PIC X(128).
002690
002700*    CLIENT BLOCK USES THIS SAME ONE-FIELD LAYOUT FOR ALL FIVE
002710*    OF ITS POSSIBLE LINES -- NAME, COMPANY, ADDRESS,
002720*    CITY/POSTAL, PHONE, EMAIL -- SEE 2130-PRINT-CLIENT.
002730 01  RPT-CLIENT-LINE.
002740     05  FILLER                  PIC X(4)    VALUE SPACES.
002750     05  O-CLI-TEXT              PIC X(128).
002760 
002770*    COLUMN HEADINGS FOR THE LINE-ITEM TABLE -- SPACING MATCHES
002780*    RPT-ITEM-DETAIL-LINE BELOW COLUMN FOR COLUMN.
002790 01  RPT-ITEM-HEADING-LINE.
002800     05  FILLER                  PIC X(4)    VALUE SPACES.
002810     05  FILLER                  PIC X(4)    VALUE '#   '.
002820     05  FILLER                  PIC X(42)   VALUE 'PRODUCT'.
002830     05  FILLER                  PIC X(10)   VALUE 'QUANTITY'.
002840     05  FILLER                  PIC X(15)   VALUE 'UNIT PRICE'.
002850     05  FILLER                  PIC X(15)   VALUE 'SUBTOTAL'.
002860     05  FILLER                  PIC X(42)   VALUE SPACES.
002870 
002880*    DASHED RULE UNDER THE COLUMN HEADINGS -- VALUE ALL '-' FILLS
002890*    THE WHOLE 128-BYTE FIELD WITH THE ONE CHARACTER.
002900 01  RPT-ITEM-RULE-LINE.
002910     05  FILLER                  PIC X(4)    VALUE SPACES.
002920     05  FILLER                  PIC X(128)  VALUE ALL '-'.
002930 
002940*    ONE LINE PER ORDER-ITEM, NUMBERED BY WS-LINE-NO IN READ
002950*    ORDER (RQ-070) -- NOT RE-SORTED BY PRODUCT OR BY THE
002960*    UNDERLYING OI-ORDER-ITEM-ID KEY.
002970 01  RPT-ITEM-DETAIL-LINE.
002980     05  FILLER                  PIC X(4)    VALUE SPACES.
002990     05  O-ITM-SEQ               PIC ZZ9.
003000     05  FILLER                  PIC X(1)    VALUE SPACES.
003010     05  O-ITM-TITLE             PIC X(42).
003020     05  O-ITM-QTY               PIC ZZZ,ZZ9.
003030     05  FILLER                  PIC X(3)    VALUE SPACES.
003040*        WIDENED TO SEVEN INTEGER DIGITS PER RQ-125 TO MATCH
003050*        OI-UNIT-PRICE PIC S9(7)V99 ON THE ORDER-ITEM COPYBOOK.
003060     05  O-ITM-PRICE             PIC $$,$$$,$$9.99.
003070     05  FILLER                  PIC X(3)    VALUE SPACES.
003080*        WIDENED TO SEVEN INTEGER DIGITS PER RQ-125 TO MATCH
003090*        OI-SUBTOTAL PIC S9(7)V99 ON THE ORDER-ITEM COPYBOOK.
003100     05  O-ITM-SUBTOTAL          PIC $$,$$$,$$9.99.
003110     05  FILLER                  PIC X(14)   VALUE SPACES.
003120 
003130*    ONE-FIELD LAYOUT SHARED BY BOTH TOTALS LINES (ITEM COUNT,
003140*    GRAND TOTAL) IN 2150-PRINT-TOTALS.
003150 01  RPT-TOTALS-LINE.
003160     05  FILLER                  PIC X(4)    VALUE SPACES.
003170     05  O-TOT-TEXT              PIC X(128).
003180
003190*    BLANK SEPARATOR AHEAD OF THE THANK-YOU LINE IN
003200*    2160-PRINT-FOOTER -- KEPT SEPARATE FROM RPT-BLANK-LINE
003210*    ONLY FOR NAMING SYMMETRY WITH THE OTHER FOOTER FIELDS.
003220 01  RPT-FOOTER-LINE.
003230     05  FILLER                  PIC X(132)  VALUE SPACES.
003240 
003250 PROCEDURE DIVISION.
003260 
003270*---------------------------------------------------------------
003280*  0000-INVRPT01   -   PROGRAM MAINLINE.  RUNS AFTER ORDFIN01
003290*  ON THE NIGHTLY SCHEDULE -- INVRPT01 ONLY EVER READS THE
003300*  ORDER MASTER ORDFIN01 JUST WROTE, NEVER THE ONE ORDFIN01
003310*  READ AS INPUT.  A SINGLE PASS: ONE INVOICE PRINTED PER
003320*  FINALIZED ORDER, IN ORDMAS SEQUENCE.
003330*---------------------------------------------------------------
003340 0000-INVRPT01.
003350     PERFORM 1000-INIT.
003360     PERFORM 2000-MAINLINE THRU 2000-EXIT
003370         UNTIL WS-MORE-ORDERS = 'NO'.
003380     PERFORM 3000-CLOSING.
003390     STOP RUN.
003400 
003410*---------------------------------------------------------------
003420*  1000-INIT   -   OPEN THE THREE INPUT FILES AND THE PRINT
003430*  FILE, STAMP THE RUN DATE/TIME, AND PRIME BOTH READ-AHEADS
003440*  SO 2000-MAINLINE ALWAYS HAS A CURRENT ORDER AND A CURRENT
003450*  ITEM ROW TO COMPARE ORDER-IDS AGAINST.
003460*---------------------------------------------------------------
003470 1000-INIT.
003480     ACCEPT WS-TODAY-DATE FROM DATE.
003490     ACCEPT WS-TIME-NOW FROM TIME.
003500     PERFORM 1010-CALC-CENTURY THRU 1010-EXIT.
003510
003520*    FOUR OPENS -- THREE INPUT (THE FINALIZED ORDER STREAM, ITS
003530*    ITEMS, AND THE COMPANY MASTER) AND ONE OUTPUT (THE PRINT
003540*    FILE ITSELF).  NOTHING IS EVER REWRITTEN HERE.
003550     OPEN INPUT ORDMAS.
003560     OPEN INPUT ORDITM.
003570     OPEN INPUT CMPMAS.
003580     OPEN OUTPUT INVRPT.
003590
003600     PERFORM 9100-READ-ORDER.
003610     PERFORM 9500-READ-NEXT-ITEM.
003620
003630*---------------------------------------------------------------
003640*  1010-CALC-CENTURY   -   Y2K-01 WINDOWING RULE.  ACCEPT FROM
003650*  DATE ONLY EVER RETURNS THE LAST TWO DIGITS OF THE YEAR, SO
003660*  THE CENTURY HAS TO BE DERIVED, NOT ASSUMED.  THIS SHOP'S
003670*  STANDING WINDOW (SET WHEN Y2K-01 WAS CLOSED, RE-CONFIRMED
003680*  CLEAN BY Y2K-04): YY 00-49 IS 20XX, YY 50-99 IS 19XX.  NO
003690*  ORDER ON THIS SYSTEM PREDATES 1992, SO THE WINDOW CANNOT
003700*  MISCLASSIFY THE GENERATED-ON STAMP FOR THE LIFE OF THIS RUN.
003710*---------------------------------------------------------------
003720 1010-CALC-CENTURY.
003730     IF WS-TD-YY < 50
003740         MOVE 20 TO WS-CENTURY-BASE
003750     ELSE
003760         MOVE 19 TO WS-CENTURY-BASE
003770     END-IF.
003780     COMPUTE WS-TODAY-CENTURY = WS-CENTURY-BASE * 100 + WS-TD-YY.
003790
003800 1010-EXIT.
003810     EXIT.
003820
003830*---------------------------------------------------------------
003840*  2000-MAINLINE   -   BATCH FLOW: INVOICE REPORT BUILDER, ONE
003850*  ORDER PER PASS.  PENDING ORDERS ARE SKIPPED WITH THEIR ITEM
003860*  GROUP DRAINED BUT NO PRINT PRODUCED.
003870*---------------------------------------------------------------
003880*    A SKIPPED (NOT-FINALIZED) ORDER GOES OUT THE GO TO STRAIGHT
003890*    TO THE COMMON READ-NEXT STEP -- SHOP STANDARD, SAME SHAPE AS
003900*    PRDCNT01'S DISPATCH PARAGRAPH.
003910 2000-MAINLINE.
003920     ADD 1 TO WS-ORD-READ-CTR.
003930
003940     IF NOT ORD-STAT-FINALIZED
003950         PERFORM 2900-DRAIN-ITEM-GROUP THRU 2900-EXIT
003960         ADD 1 TO WS-ORD-SKIPPED-CTR
003970         GO TO 2000-READ-NEXT
003980     END-IF.
003990     PERFORM 2100-BUILD-INVOICE THRU 2100-EXIT.
004000     ADD 1 TO WS-ORD-PRINTED-CTR.
004010
004020 2000-READ-NEXT.
004030     PERFORM 9100-READ-ORDER.
004040
004050 2000-EXIT.
004060     EXIT.
004070
004080*---------------------------------------------------------------
004090*  2100-BUILD-INVOICE   -   ONE COMPLETE INVOICE, TOP TO
004100*  BOTTOM, FOR THE CURRENT ORD-MASTER-RECORD.  CALLED ONLY
004110*  AFTER 2000-MAINLINE HAS CONFIRMED ORD-STAT-FINALIZED.
004120*---------------------------------------------------------------
004130 2100-BUILD-INVOICE.
004140*    RQ-052 -- COMPANY BLOCK COMES FROM A FRESH CMPMAS READ,
004150*    NOT FROM ANYTHING CARRIED ON THE ORDER RECORD, SO A
004160*    COMPANY NAME CHANGE NEVER REQUIRES REPRINTING OLD INVOICES.
004170     MOVE ORD-COMPANY-ID TO WS-CMP-REL-KEY.
004180     PERFORM 9200-READ-COMPANY THRU 9200-EXIT.
004190
004200     MOVE ZERO TO WS-LINE-NO.
004210
004220*    SIX BLOCKS, PRINTED IN A FIXED ORDER FOR EVERY INVOICE --
004230*    HEADER, COMPANY, CLIENT, ITEMS, TOTALS, FOOTER.
004240     PERFORM 2110-PRINT-HEADER THRU 2110-EXIT.
004250     PERFORM 2120-PRINT-COMPANY THRU 2120-EXIT.
004260     PERFORM 2130-PRINT-CLIENT THRU 2130-EXIT.
004270     PERFORM 2140-PRINT-ITEMS THRU 2140-EXIT.
004280*    WS-77-MAX-LINES-SEEN IS A RUN-WIDE WATERMARK ON THE
004290*    LONGEST INVOICE PRINTED THIS RUN, DISPLAYED AT 3000-CLOSING
004300*    -- NOT RESET PER INVOICE THE WAY WS-LINE-NO ITSELF IS.
004310     IF WS-LINE-NO > WS-77-MAX-LINES-SEEN
004320         MOVE WS-LINE-NO TO WS-77-MAX-LINES-SEEN
004330     END-IF.
004340     PERFORM 2150-PRINT-TOTALS THRU 2150-EXIT.
004350     PERFORM 2160-PRINT-FOOTER THRU 2160-EXIT.
004360 
004370 2100-EXIT.
004380     EXIT.
004390 
004400*---------------------------------------------------------------
004410*  2110-PRINT-HEADER   -   HEADER BLOCK: TITLE, INVOICE NUMBER,
004420*  FINALIZED DATE.  ADVANCING PAGE HERE, NOT AT 3000-CLOSING,
004430*  IS WHAT MAKES EVERY INVOICE START ON ITS OWN PRINTER PAGE.
004440*---------------------------------------------------------------
004450 2110-PRINT-HEADER.
004460*    ORD-FINALIZED-AT IS THE RUN TIMESTAMP ORDFIN01 STAMPED
004470*    WHEN THE ORDER WAS FINALIZED, NOT TODAY'S DATE -- AN
004480*    INVOICE REPRINTED WEEKS LATER STILL SHOWS THE ORIGINAL
004490*    FINALIZE DATE.
004500     MOVE SPACES TO RPT-TITLE-LINE.
004510     MOVE 'I N V O I C E' TO O-LBL-TEXT OF RPT-LABEL-LINE.
004520     WRITE PRT-LINE FROM RPT-TITLE-LINE
004530         AFTER ADVANCING PAGE.
004540     WRITE PRT-LINE FROM RPT-BLANK-LINE
004550         AFTER ADVANCING 1 LINE.
004560
004570*    ORD-FZ-MM/DD/YYYY ARE THE ZONED FILLER-REDEFINES VIEW OF
004580*    ORD-FINALIZED-AT SET UP ON THE ORDER-MASTER COPYBOOK --
004590*    NO EDITING WORK NEEDED HERE BEYOND THE SLASHES.
004600     MOVE ORD-INVOICE-NUMBER TO O-HDR-INVOICE-NO.
004610     STRING ORD-FZ-MM '/' ORD-FZ-DD '/' ORD-FZ-YYYY
004620         DELIMITED BY SIZE INTO O-HDR-DATE.
004630     WRITE PRT-LINE FROM RPT-HEADER-LINE
004640         AFTER ADVANCING 1 LINE.
004650     WRITE PRT-LINE FROM RPT-BLANK-LINE
004660         AFTER ADVANCING 1 LINE.
004670 
004680 2110-EXIT.
004690     EXIT.
004700 
004710*---------------------------------------------------------------
004720*  2120-PRINT-COMPANY   -   COMPANY ("FROM") BLOCK.  A COMPANY
004730*  ID THAT WON'T READ ON CMPMAS STILL PRINTS AN INVOICE -- THE
004740*  ORDER ITSELF IS NOT IN DOUBT, ONLY THE LOOKUP.
004750*---------------------------------------------------------------
004760 2120-PRINT-COMPANY.
004770*    WS-CMP-ON-FILE WAS SET BY 9200-READ-COMPANY BACK IN
004780*    2100-BUILD-INVOICE, BEFORE ANY OF THE SIX PRINT BLOCKS RAN.
004790     MOVE SPACES TO O-CMP-TEXT.
004800     IF WS-CMP-ON-FILE
004810         MOVE CMP-COMPANY-NAME TO O-CMP-TEXT
004820     ELSE
004830         MOVE 'UNKNOWN COMPANY' TO O-CMP-TEXT
004840     END-IF.
004850     WRITE PRT-LINE FROM RPT-COMPANY-LINE
004860         AFTER ADVANCING 1 LINE.
004870 
004880     IF WS-CMP-ON-FILE
004890         MOVE SPACES TO O-CMP-TEXT
004900         MOVE CMP-COMPANY-EMAIL TO O-CMP-TEXT
004910         WRITE PRT-LINE FROM RPT-COMPANY-LINE
004920             AFTER ADVANCING 1 LINE
004930     END-IF.
004940 
004950     WRITE PRT-LINE FROM RPT-BLANK-LINE
004960         AFTER ADVANCING 1 LINE.
004970 
004980 2120-EXIT.
004990     EXIT.
005000 
005010*---------------------------------------------------------------
005020*  2130-PRINT-CLIENT   -   CLIENT ("BILL TO") BLOCK.  OPTIONAL
005030*  FIELDS (CLIENT COMPANY, EMAIL) ARE OMITTED ENTIRELY WHEN
005040*  BLANK RATHER THAN PRINTED AS EMPTY LINES.
005050*---------------------------------------------------------------
005060 2130-PRINT-CLIENT.
005070*    NAME LINE ALWAYS PRINTS -- IT IS A REQUIRED FIELD ON THE
005080*    ORDER RECORD.
005090     MOVE SPACES TO O-CLI-TEXT.
005100     STRING 'BILL TO: ' ORD-CLIENT-NAME
005110         DELIMITED BY SIZE INTO O-CLI-TEXT.
005120     WRITE PRT-LINE FROM RPT-CLIENT-LINE
005130         AFTER ADVANCING 1 LINE.
005140
005150*    RQ-014 -- CLIENT COMPANY IS OPTIONAL (CONSUMER ORDERS
005160*    LEAVE IT BLANK); THE LINE IS SKIPPED RATHER THAN PRINTED
005170*    EMPTY.
005180     IF ORD-CLIENT-COMPANY NOT = SPACES
005190         MOVE SPACES TO O-CLI-TEXT
005200         MOVE ORD-CLIENT-COMPANY TO O-CLI-TEXT
005210         WRITE PRT-LINE FROM RPT-CLIENT-LINE
005220             AFTER ADVANCING 1 LINE
005230     END-IF.
005240
005250*    STREET ADDRESS AND CITY/POSTAL ARE REQUIRED FIELDS, ALWAYS
005260*    PRINTED.
005270     MOVE SPACES TO O-CLI-TEXT.
005280     MOVE ORD-CLIENT-ADDRESS TO O-CLI-TEXT.
005290     WRITE PRT-LINE FROM RPT-CLIENT-LINE
005300         AFTER ADVANCING 1 LINE.
005310
005320     MOVE SPACES TO O-CLI-TEXT.
005330     STRING ORD-CLIENT-CITY DELIMITED BY SPACE
005340         ', ' DELIMITED BY SIZE
005350         ORD-CLIENT-POSTAL-CODE DELIMITED BY SPACE
005360         INTO O-CLI-TEXT.
005370     WRITE PRT-LINE FROM RPT-CLIENT-LINE
005380         AFTER ADVANCING 1 LINE.
005390
005400     MOVE SPACES TO O-CLI-TEXT.
005410     MOVE ORD-CLIENT-PHONE TO O-CLI-TEXT.
005420     WRITE PRT-LINE FROM RPT-CLIENT-LINE
005430         AFTER ADVANCING 1 LINE.
005440
005450*    RQ-014 -- CLIENT EMAIL IS ALSO OPTIONAL AND OMITTED WHEN
005460*    BLANK, SAME RULE AS CLIENT COMPANY ABOVE.
005470     IF ORD-CLIENT-EMAIL NOT = SPACES
005480         MOVE SPACES TO O-CLI-TEXT
005490         MOVE ORD-CLIENT-EMAIL TO O-CLI-TEXT
005500         WRITE PRT-LINE FROM RPT-CLIENT-LINE
005510             AFTER ADVANCING 1 LINE
005520     END-IF.
005530
005540     WRITE PRT-LINE FROM RPT-BLANK-LINE
005550         AFTER ADVANCING 1 LINE.
005560 
005570 2130-EXIT.
005580     EXIT.
005590 
005600*---------------------------------------------------------------
005610*  2140-PRINT-ITEMS   -   LINE-ITEM TABLE.  ROWS ARE NUMBERED
005620*  1..N IN THE ORDER READ (INSERTION ORDER), NOT RE-SORTED.
005630*---------------------------------------------------------------
005640 2140-PRINT-ITEMS.
005650*    HEADING AND RULE LINES PRINT EVEN WHEN THE ORDER TURNS OUT
005660*    TO HAVE NO GOOD LINE ITEMS -- ORDFIN01 NEVER FINALIZES SUCH
005670*    AN ORDER, SO IN PRACTICE THE TABLE IS NEVER EMPTY.
005680     WRITE PRT-LINE FROM RPT-ITEM-HEADING-LINE
005690         AFTER ADVANCING 1 LINE.
005700     WRITE PRT-LINE FROM RPT-ITEM-RULE-LINE
005710         AFTER ADVANCING 1 LINE.
005720 
005730     PERFORM 2145-PRINT-ONE-ITEM THRU 2145-EXIT
005740         UNTIL WS-NO-MORE-ITEMS
005750         OR OI-ORDER-ID NOT = ORD-ORDER-ID.
005760 
005770     WRITE PRT-LINE FROM RPT-BLANK-LINE
005780         AFTER ADVANCING 1 LINE.
005790 
005800 2140-EXIT.
005810     EXIT.
005820 
005830*    ONE DETAIL LINE, THEN ADVANCE THE ITEM LOOKAHEAD SO THE
005840*    PERFORM ... UNTIL IN 2140-PRINT-ITEMS CAN RE-TEST THE
005850*    GROUP BOUNDARY.
005860 2145-PRINT-ONE-ITEM.
005870*    RQ-070 -- SEQUENCE NUMBER IS DRAWN FROM WS-LINE-NO, NOT FROM
005880*    OI-ORDER-ITEM-ID, SO THE PRINTED ROW NUMBERS ALWAYS RUN
005890*    1, 2, 3... REGARDLESS OF THE UNDERLYING KEY VALUES.
005900     ADD 1 TO WS-LINE-NO.
005910     MOVE WS-LINE-NO TO O-ITM-SEQ.
005920     MOVE OI-PRODUCT-TITLE TO O-ITM-TITLE.
005930     MOVE OI-QUANTITY TO O-ITM-QTY.
005940     MOVE OI-UNIT-PRICE TO O-ITM-PRICE.
005950     MOVE OI-SUBTOTAL TO O-ITM-SUBTOTAL.
005960     WRITE PRT-LINE FROM RPT-ITEM-DETAIL-LINE
005970         AFTER ADVANCING 1 LINE.
005980 
005990     PERFORM 9500-READ-NEXT-ITEM.
006000 
006010 2145-EXIT.
006020     EXIT.
006030 
006040*---------------------------------------------------------------
006050*  2150-PRINT-TOTALS   -   TOTALS BLOCK.  BOTH FIGURES COME
006060*  STRAIGHT OFF THE ORDER MASTER -- ORDTOT01 ALREADY POSTED
006070*  ORD-TOTAL-ITEMS AND ORD-TOTAL-AMOUNT BEFORE ORDFIN01 EVER
006080*  RAN, SO THIS PARAGRAPH NEVER RE-ADDS THE LINE ITEMS ITSELF.
006090*---------------------------------------------------------------
006100 2150-PRINT-TOTALS.
006110     MOVE SPACES TO O-TOT-TEXT.
006120     STRING 'TOTAL ITEMS: ' ORD-TOTAL-ITEMS
006130         DELIMITED BY SIZE INTO O-TOT-TEXT.
006140     WRITE PRT-LINE FROM RPT-TOTALS-LINE
006150         AFTER ADVANCING 1 LINE.
006160 
006170     MOVE SPACES TO O-TOT-TEXT.
006180*    ORD-TOTAL-AMOUNT IS A RAW DISPLAY FIELD -- IT IS EDITED
006190*    INTO WS-D-GRAND-TOTAL FIRST, THE SAME AS O-ITM-PRICE AND
006200*    O-ITM-SUBTOTAL ABOVE, SO THE DOLLAR SIGN AND DECIMAL POINT
006210*    ARE ALREADY IN PLACE BEFORE THE STRING RUNS.
006220     MOVE ORD-TOTAL-AMOUNT TO WS-D-GRAND-TOTAL.
006230     STRING 'GRAND TOTAL: ' WS-D-GRAND-TOTAL
006240         DELIMITED BY SIZE INTO O-TOT-TEXT.
006250     WRITE PRT-LINE FROM RPT-TOTALS-LINE
006260         AFTER ADVANCING 1 LINE.
006270 
006280     WRITE PRT-LINE FROM RPT-BLANK-LINE
006290         AFTER ADVANCING 1 LINE.
006300 
006310 2150-EXIT.
006320     EXIT.
006330 
006340*---------------------------------------------------------------
006350*  2160-PRINT-FOOTER   -   NOTES (IF PRESENT), THANK-YOU LINE,
006360*  GENERATION TIMESTAMP.
006370*---------------------------------------------------------------
006380 2160-PRINT-FOOTER.
006390*    RQ-014 -- NOTES ARE OPTIONAL, SAME OMIT-WHEN-BLANK RULE AS
006400*    THE CLIENT-BLOCK OPTIONAL FIELDS IN 2130-PRINT-CLIENT.
006410     IF ORD-ORDER-NOTES NOT = SPACES
006420         MOVE SPACES TO O-LBL-TEXT OF RPT-LABEL-LINE
006430         MOVE ORD-ORDER-NOTES TO O-LBL-TEXT OF RPT-LABEL-LINE
006440         WRITE PRT-LINE FROM RPT-LABEL-LINE
006450             AFTER ADVANCING 1 LINE
006460         WRITE PRT-LINE FROM RPT-BLANK-LINE
006470             AFTER ADVANCING 1 LINE
006480     END-IF.
006490 
006500     MOVE SPACES TO RPT-FOOTER-LINE.
006510     MOVE 'THANK YOU FOR YOUR BUSINESS!' TO
006520         O-LBL-TEXT OF RPT-LABEL-LINE.
006530     WRITE PRT-LINE FROM RPT-LABEL-LINE
006540         AFTER ADVANCING 1 LINE.
006550 
006560*    WS-TODAY-CENTURY IS ALREADY A REAL 4-DIGIT YEAR BY THIS
006570*    POINT -- SEE 1010-CALC-CENTURY ABOVE.  DO NOT REPLACE WITH
006580*    A LITERAL.
006590     MOVE WS-TODAY-CENTURY TO WS-GS-YYYY.
006600     MOVE WS-TD-MM TO WS-GS-MM.
006610     MOVE WS-TD-DD TO WS-GS-DD.
006620     MOVE WS-TN-HH TO WS-GS-HH.
006630     MOVE WS-TN-MI TO WS-GS-MI.
006640     MOVE WS-TN-SS TO WS-GS-SS.
006650 
006660     MOVE SPACES TO O-LBL-TEXT OF RPT-LABEL-LINE.
006670     STRING 'GENERATED: ' WS-GEN-STAMP
006680         DELIMITED BY SIZE INTO O-LBL-TEXT OF RPT-LABEL-LINE.
006690     WRITE PRT-LINE FROM RPT-LABEL-LINE
006700         AFTER ADVANCING 1 LINE.
006710 
006720 2160-EXIT.
006730     EXIT.
006740 
006750*---------------------------------------------------------------
006760*  2900-DRAIN-ITEM-GROUP   -   ORDER IS STILL PENDING; ITS
006770*  ITEM GROUP MUST STILL BE CONSUMED SO THE NEXT ORDER'S
006780*  LOOKAHEAD LINES UP.
006790*---------------------------------------------------------------
006800 2900-DRAIN-ITEM-GROUP.
006810     PERFORM 2910-DRAIN-ONE-ITEM
006820         UNTIL WS-NO-MORE-ITEMS
006830         OR OI-ORDER-ID NOT = ORD-ORDER-ID.
006840 
006850 2900-EXIT.
006860     EXIT.
006870 
006880*    NO PRINT LINE BUILT HERE -- THE RECORD IS SIMPLY CONSUMED.
006890 2910-DRAIN-ONE-ITEM.
006900     PERFORM 9500-READ-NEXT-ITEM.
006910 
006920*---------------------------------------------------------------
006930*  3000-CLOSING   -   RUN-CONTROL COUNTS TO THE CONSOLE, THEN
006940*  CLOSE THE FOUR FILES OPENED IN 1000-INIT.  READ-CTR SHOULD
006950*  ALWAYS EQUAL PRINTED-CTR PLUS SKIPPED-CTR.
006960*---------------------------------------------------------------
006970 3000-CLOSING.
006980*    FOUR LINES TO THE CONSOLE, SAME PATTERN AS THE OTHER THREE
006990*    NIGHTLY PROGRAMS' CLOSING PARAGRAPHS.
007000     DISPLAY 'INVRPT01 - ORDERS READ.......' WS-ORD-READ-CTR.
007010     DISPLAY 'INVRPT01 - INVOICES PRINTED...' WS-ORD-PRINTED-CTR.
007020     DISPLAY 'INVRPT01 - ORDERS SKIPPED.....' WS-ORD-SKIPPED-CTR.
007030     DISPLAY 'INVRPT01 - LONGEST INVOICE (LINES)..' WS-77-MAX-LINES-SEEN.
007040 
007050*    NO FILE-STATUS CHECK ON CLOSE -- SAME SHOP HABIT AS
007060*    ORDFIN01, ORDTOT01 AND PRDCNT01.
007070     CLOSE ORDMAS.
007080     CLOSE ORDITM.
007090     CLOSE CMPMAS.
007100     CLOSE INVRPT.
007110 
007120*---------------------------------------------------------------
007130*  9100-READ-ORDER   -   PRIMARY-FILE SEQUENTIAL READ, DRIVES
007140*  THE 2000-MAINLINE PERFORM ... UNTIL LOOP.
007150*---------------------------------------------------------------
007160 9100-READ-ORDER.
007170*    INTO CLAUSE MOVES STRAIGHT TO THE 01-LEVEL FROM CPORDMS --
007180*    NO INTERMEDIATE WORK RECORD ON THIS READ.
007190     READ ORDMAS INTO ORD-MASTER-RECORD
007200         AT END
007210             MOVE 'NO' TO WS-MORE-ORDERS
007220     END-READ.
007230 
007240*---------------------------------------------------------------
007250*  9200-READ-COMPANY   -   RANDOM READ OF CMPMAS BY RELATIVE
007260*  KEY.  ABSENCE PRINTS "UNKNOWN COMPANY" INSTEAD OF ABENDING --
007270*  A MISSING COMPANY ROW IS NOT A REASON TO SKIP THE INVOICE.
007280*---------------------------------------------------------------
007290 9200-READ-COMPANY.
007300     MOVE 'NO' TO WS-CMP-FOUND.
007310     READ CMPMAS
007320         INVALID KEY
007330             MOVE 'NO' TO WS-CMP-FOUND
007340         NOT INVALID KEY
007350             MOVE 'YES' TO WS-CMP-FOUND
007360     END-READ.
007370 
007380 9200-EXIT.
007390     EXIT.
007400 
007410*---------------------------------------------------------------
007420*  9500-READ-NEXT-ITEM   -   LOOKAHEAD-BUFFER READ, PRIMED IN
007430*  1000-INIT AND CALLED AFTER EVERY ITEM CONSUMED.
007440*---------------------------------------------------------------
007450 9500-READ-NEXT-ITEM.
007460     READ ORDITM INTO OI-ITEM-RECORD
007470         AT END
007480             MOVE 'YES' TO WS-ORDITM-EOF
007490     END-READ.
