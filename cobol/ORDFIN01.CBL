000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          ORDFIN01.
000120 AUTHOR.              R T HOLLOWAY.
000130 INSTALLATION.        MERIDIAN SUPPLY CO. - DATA PROCESSING.
000140 DATE-WRITTEN.        03/14/1991.
000150 DATE-COMPILED.
000160 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170 
000180***************************************************************
000190* ORDFIN01  -  ORDER FINALIZATION ENGINE                      *
000200*                                                              *
000210* READS EVERY PENDING ORDER ON THE ORDER MASTER, VALIDATES     *
000220* THAT EACH LINE ITEM BELONGS TO THE ORDERING COMPANY AND      *
000230* THAT STOCK ON HAND COVERS THE QUANTITY SOLD, THEN POSTS THE  *
000240* SALE AGAINST THE PRODUCT CATALOG, ASSIGNS THE NEXT INVOICE   *
000250* NUMBER FOR THE COMPANY, AND MARKS THE ORDER FINALIZED.  AN   *
000260* ORDER THAT FAILS EITHER CHECK ON ANY LINE IS REJECTED WHOLE  *
000270* -- NO PARTIAL POSTING.  THIS STEP MUST RUN AFTER ORDTOT01    *
000280* HAS STRUCK LINE SUBTOTALS AND ORDER TOTALS, AND BEFORE       *
000290* INVRPT01 PRINTS INVOICES FOR THE ORDERS THIS STEP FINALIZES. *
000300***************************************************************
000310 
000320*---------------------------------------------------------------
000330*  C H A N G E   L O G
000340*---------------------------------------------------------------
000350* 03/14/91  RTH  ORIG   INITIAL WRITE-UP.  CASE PROBLEM               ORIG
000360*                       "ORDER POSTING" PER W. TANAKA REQUEST.
000370* 08/02/91  RTH  RQ-014 ADDED CATEGORY-OWNERSHIP CROSS CHECK --     RQ-014
000380*                       AUDIT FOUND STOCK BEING SOLD ACROSS
000390*                       COMPANY LINES.
000400* 01/22/92  RTH  RQ-031 STOCK SHORTAGE NOW REJECTS WHOLE ORDER      RQ-031
000410*                       INSTEAD OF SHORTING THE LINE.
000420* 11/09/93  PJM  RQ-058 INVOICE NUMBER SEQUENCE MOVED FROM A        RQ-058
000430*                       SEPARATE COUNTER FILE TO A SCAN OF THE
000440*                       ORDER MASTER (COUNTER FILE GOT OUT OF
000450*                       SYNC AFTER THE 11/93 RERUN).
000460* 06/15/95  PJM  RQ-072 STOCK-SHORTAGE REJECT LISTING ADDED         RQ-072
000470*                       (STKREJ) SO ORDER DESK CAN SEE WHY AN
000480*                       ORDER DID NOT POST.
000490* 04/03/96  PJM  RQ-085 PRODUCT-COUNT-HISTORY ROW NOW WRITTEN       RQ-085
000500*                       FOR EVERY LINE POSTED, NOT JUST WHEN
000510*                       COUNT REACHES ZERO.
000520* 09/30/98  DAK  Y2K-01 CENTURY WINDOW: 2-DIGIT PURCHASE DATES      Y2K-01
000530*                       RETIRED PLANT-WIDE.  ORD-CREATED-AT AND
000540*                       ORD-FINALIZED-AT CARRY A 4-DIGIT YEAR
000550*                       AS OF THIS RELEASE.  NO OTHER LOGIC
000560*                       CHANGE.
000570* 02/11/99  DAK  Y2K-04 CENTURY-ROLL REGRESSION RUN CLEAN --        Y2K-04
000580*                       CLOSING OUT Y2K PROJECT TICKET.
000590* 07/18/01  SAO  RQ-104 CATALOG AND CATEGORY LOOKUP CONVERTED       RQ-104
000600*                       FROM SEQUENTIAL SCAN OF A LOADED TABLE
000610*                       TO RELATIVE-FILE RANDOM READ -- CATALOG
000620*                       HAD GROWN PAST THE OLD 500-ENTRY TABLE.
000630* 03/05/03  SAO  RQ-119 INVOICE PREFIX MADE A WORKING-STORAGE       RQ-119
000640*                       CONSTANT (WAS HARD-CODED IN THREE
000650*                       PLACES).
000660* 05/14/03  SAO  RQ-122 ADDED A HIGH-WATER-MARK COUNTER FOR THE     RQ-122
000670*                       LARGEST ITEM-TABLE FILL SEEN ON ANY ONE
000680*                       ORDER THIS RUN (DISPLAYED AT CLOSING),
000690*                       AND AN EDITED UNIT-PRICE ECHO ON THE
000700*                       STOCK-SHORTAGE CONSOLE LINE FOR OPERATOR
000710*                       TROUBLESHOOTING.
000720*---------------------------------------------------------------
000730 
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780 
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810
000820*    PRODUCT CATALOG -- I-O, RANDOM BY RELATIVE KEY.  ORDFIN01
000830*    IS THE ONLY PROGRAM ON THIS SYSTEM THAT REWRITES A
000840*    PRDMAS ROW OUTSIDE OF PRDCNT01'S RESTOCK RUN.
000850     SELECT PRDMAS
000860         ASSIGN TO PRDMAS
000870         ORGANIZATION IS RELATIVE
000880         ACCESS MODE IS RANDOM
000890         RELATIVE KEY IS WS-PRD-REL-KEY
000900         FILE STATUS IS WS-PRDMAS-STATUS.
000910
000920*    CATEGORY-TO-COMPANY OWNERSHIP TABLE -- INPUT ONLY, RANDOM
000930*    BY RELATIVE KEY, CONSULTED BY 2210-CHECK-OWNERSHIP.
000940     SELECT CATMAS
000950         ASSIGN TO CATMAS
000960         ORGANIZATION IS RELATIVE
000970         ACCESS MODE IS RANDOM
000980         RELATIVE KEY IS WS-CAT-REL-KEY
000990         FILE STATUS IS WS-CATMAS-STATUS.
001000
001010*    OLD ORDER MASTER, INPUT SIDE OF THE OLD-MASTER/NEW-MASTER
001020*    REWRITE PATTERN -- SEE ORDMSO BELOW.
001030     SELECT ORDMAS
001040         ASSIGN TO ORDMAS
001050         ORGANIZATION IS LINE SEQUENTIAL
001060         FILE STATUS IS WS-ORDMAS-STATUS.
001070
001080*    NEW ORDER MASTER, OUTPUT SIDE.  EVERY ORDER READ OFF
001090*    ORDMAS IS WRITTEN BACK OUT HERE -- FINALIZED, SKIPPED OR
001100*    REJECTED -- SO ORDMSO IS ALWAYS A COMPLETE REPLACEMENT
001110*    FILE, NEVER A PARTIAL ONE.
001120     SELECT ORDMSO
001130         ASSIGN TO ORDMSO
001140         ORGANIZATION IS LINE SEQUENTIAL
001150         FILE STATUS IS WS-ORDMSO-STATUS.
001160
001170*    LINE-ITEM DETAIL, GROUPED BY ORDER-ID, READ SEQUENTIALLY
001180*    WITH THE LOOKAHEAD-BUFFER PATTERN (SEE 9500-READ-NEXT-ITEM).
001190     SELECT ORDITM
001200         ASSIGN TO ORDITM
001210         ORGANIZATION IS LINE SEQUENTIAL
001220         FILE STATUS IS WS-ORDITM-STATUS.
001230
001240*    STOCK-MOVEMENT LEDGER -- EXTEND (APPEND) ONLY.  ORDFIN01
001250*    NEVER READS THIS FILE BACK, ONLY POSTS TO IT.
001260     SELECT HISTFL
001270         ASSIGN TO HISTFL
001280         ORGANIZATION IS LINE SEQUENTIAL
001290         FILE STATUS IS WS-HISTFL-STATUS.
001300
001310*    STOCK-SHORTAGE / OWNERSHIP-REJECT PRINT FILE -- OUTPUT
001320*    ONLY, NO FILE STATUS CHECKED (SAME AS EVERY PRINT FILE ON
001330*    THIS SYSTEM -- A SPOOL FAILURE IS AN OPERATOR MATTER).
001340     SELECT STKREJ
001350         ASSIGN TO STKREJ
001360         ORGANIZATION IS RECORD SEQUENTIAL.
001370
001380 DATA DIVISION.
001390 FILE SECTION.
001400
001410 FD  PRDMAS
001420     LABEL RECORD IS STANDARD
001430     DATA RECORD IS PRD-MASTER-RECORD.
001440 COPY CPPRDMS.
001450
001460 FD  CATMAS
001470     LABEL RECORD IS STANDARD
001480     DATA RECORD IS CAT-MASTER-RECORD.
001490 COPY CPCATMS.
001500
001510 FD  ORDMAS
001520     LABEL RECORD IS STANDARD
001530     DATA RECORD IS ORD-MASTER-RECORD.
001540 COPY CPORDMS.
001550
001560*    OUTPUT SIDE OF THE OLD-MASTER/NEW-MASTER REWRITE -- SAME
001570*    1301-BYTE RECORD LENGTH AS CPORDMS, PLAIN PIC X SINCE THE
001580*    RECORD IS NEVER RE-PARSED BY THIS PROGRAM AFTER IT IS
001590*    BUILT FROM ORD-MASTER-RECORD IN 2600-FINALIZE-ORDER.
001600 FD  ORDMSO
001610     LABEL RECORD IS STANDARD
001620     DATA RECORD IS ORD-MASTER-OUT-REC.
001630 01  ORD-MASTER-OUT-REC             PIC X(1301).
001640
001650 FD  ORDITM
001660     LABEL RECORD IS STANDARD
001670     DATA RECORD IS OI-ITEM-RECORD.
001680 COPY CPORDIT.
001690
001700 FD  HISTFL
001710     LABEL RECORD IS STANDARD
001720     DATA RECORD IS PCH-HISTORY-RECORD.
001730 COPY CPPCHST.
001740
001750*    132-CHARACTER LINE-PRINTER WIDTH, SAME AS EVERY OTHER
001760*    PRINT FILE ON THIS SYSTEM.
001770 FD  STKREJ
001780     LABEL RECORD IS OMITTED
001790     RECORD CONTAINS 132 CHARACTERS
001800     DATA RECORD IS REJ-LINE.
001810 01  REJ-LINE                       PIC X(132).
001820 
001830 WORKING-STORAGE SECTION.
001840
001850*----------------------------------------------------------------
001860*  STAND-ALONE 77-LEVEL SCRATCH ITEMS -- SHOP CONVENTION FOR A
001870*  SINGLE MISCELLANEOUS COUNTER OR EDIT AREA THAT DOES NOT
001880*  BELONG UNDER ANY ONE OF THE GROUPS BELOW.
001890*----------------------------------------------------------------
001900*    HIGH-WATER MARK ON HOW FULL WS-ITEM-TABLE (50 ROWS) GOT ON
001910*    ANY ONE ORDER THIS RUN -- BUMPED IN 2100-LOAD-ITEMS,
001920*    DISPLAYED AT 3000-CLOSING SO OPERATIONS CAN SEE HOW MUCH
001930*    HEADROOM IS LEFT BEFORE THE 50-LINE CAP IN 2110-BUILD-ITEM-
001940*    ROW STARTS TRUNCATING A LEGITIMATE ORDER.
001950 77  WS-77-MAX-ITEMS-SEEN        PIC 9(4)    COMP    VALUE ZERO.
001960*    SCRATCH EDIT AREA -- ORD-TOTAL-AMOUNT MOVED HERE WHENEVER A
001970*    REJECTED ORDER'S TOTAL NEEDS TO GO OUT ON A DISPLAY LINE
001980*    WITH A DECIMAL POINT, INSTEAD OF THE RAW SIGNED FIELD.
001990 77  WS-77-EDIT-AMOUNT           PIC $$,$$$,$$9.99.
002000*
002010*----------------------------------------------------------------
002020*  FILE STATUS BYTES.  ONE PER SELECT, TESTED AFTER EVERY OPEN/
002030*  READ/REWRITE/WRITE THAT CAN FAIL.  '00' IS THE ONLY GOOD
002040*  VALUE THIS PROGRAM EVER CHECKS FOR EXPLICITLY -- ANYTHING
002050*  ELSE ON A HARD OPEN IS TREATED AS FATAL.
002060*----------------------------------------------------------------
002070 01  WS-FILE-STATUSES.
002080*        PRODUCT CATALOG (RELATIVE, I-O -- REWRITTEN EVERY SALE).
002090     05  WS-PRDMAS-STATUS        PIC XX      VALUE '00'.
002100*        CATEGORY LOOKUP (RELATIVE, INPUT ONLY).
002110     05  WS-CATMAS-STATUS        PIC XX      VALUE '00'.
002120*        OLD ORDER MASTER (SEQUENTIAL, INPUT).
002130     05  WS-ORDMAS-STATUS        PIC XX      VALUE '00'.
002140*        NEW ORDER MASTER (SEQUENTIAL, OUTPUT -- OLD-MASTER/NEW-
002150*        MASTER PATTERN, NEVER A REWRITE IN PLACE).
002160     05  WS-ORDMSO-STATUS        PIC XX      VALUE '00'.
002170*        ORDER-ITEM FILE (SEQUENTIAL, INPUT, GROUPED BY ORDER-ID).
002180     05  WS-ORDITM-STATUS        PIC XX      VALUE '00'.
002190*        STOCK LEDGER (SEQUENTIAL, EXTEND -- APPEND ONLY).
002200     05  WS-HISTFL-STATUS        PIC XX      VALUE '00'.
002210     05  FILLER                  PIC X(02).
002220
002230*----------------------------------------------------------------
002240*  RELATIVE KEYS.  THE ID FIELD ITSELF IS THE RELATIVE RECORD
002250*  NUMBER -- SHOP CONVENTION, SEE THE CPPRDMS/CPCATMS BANNERS.
002260*  MOVED HERE BEFORE EVERY RANDOM READ AGAINST PRDMAS/CATMAS.
002270*----------------------------------------------------------------
002280 01  WS-REL-KEYS.
002290     05  WS-PRD-REL-KEY          PIC 9(9)    COMP.
002300     05  WS-CAT-REL-KEY          PIC 9(9)    COMP.
002310     05  FILLER                  PIC X(02).
002320
002330*----------------------------------------------------------------
002340*  CONTROL SWITCHES.  ALL THREE-BYTE YES/NO FIELDS WITH AN 88
002350*  CONDITION-NAME FOR THE TEST SIDE -- SHOP STANDARD, NEVER A
002360*  BARE PIC X(1) FLAG.
002370*----------------------------------------------------------------
002380 01  WS-SWITCHES.
002390*        DRIVES THE 2000-MAINLINE PERFORM UNTIL -- SET 'NO' ON
002400*        ORDMAS END OF FILE.
002410     05  WS-MORE-ORDERS          PIC X(3)    VALUE 'YES'.
002420*        SET 'YES' WHEN THE ORDITM LOOKAHEAD READ HITS EOF.
002430     05  WS-ORDITM-EOF           PIC X(3)    VALUE 'NO'.
002440         88  WS-NO-MORE-ITEMS        VALUE 'YES'.
002450*        RESET 'YES' AT THE TOP OF EVERY ORDER'S VALIDATE PASS;
002460*        FLIPPED 'NO' THE MOMENT ANY LINE FAILS EITHER CHECK.
002470     05  WS-ORDER-GOOD           PIC X(3)    VALUE 'YES'.
002480         88  WS-ORDER-OK              VALUE 'YES'.
002490*        SET BY 9200-READ-PRODUCT FOR THE CURRENT LINE ITEM.
002500     05  WS-PRD-FOUND            PIC X(3)    VALUE 'NO'.
002510         88  WS-PRD-ON-FILE           VALUE 'YES'.
002520*        SET BY 9300-READ-CATEGORY FOR THE CURRENT LINE ITEM.
002530     05  WS-CAT-FOUND            PIC X(3)    VALUE 'NO'.
002540         88  WS-CAT-ON-FILE           VALUE 'YES'.
002550     05  FILLER                  PIC X(03).
002560
002570*----------------------------------------------------------------
002580*  RUN CONSTANTS.
002590*----------------------------------------------------------------
002600 01  WS-CONSTANTS.
002610*        RQ-119 -- INVOICE PREFIX LITERAL, ONE PLACE NOW INSTEAD
002620*        OF HARD-CODED IN THREE PARAGRAPHS.
002630     05  WS-INV-PREFIX           PIC X(4)    VALUE 'INV-'.
002640     05  FILLER                  PIC X(04).
002650
002660*    RUNNING COUNTERS -- ALL COMP PER SHOP STANDARD.  THESE ARE
002670*    PRINTED ON THE STKREJ TRAILER SO OPERATIONS CAN TIE THE
002680*    RUN'S OUTPUT BACK TO THE INPUT DECK WITHOUT RE-READING ORDMAS.
002690 01  WS-COUNTERS.
002700*        ORDERS READ OFF ORDMAS ON THE SECOND (POSTING) PASS.
002710     05  WS-ORD-READ-CTR         PIC 9(7)    COMP    VALUE ZERO.
002720*        ORDERS THAT MADE IT ALL THE WAY THROUGH VALIDATION AND
002730*        WERE ACTUALLY FINALIZED THIS RUN.
002740     05  WS-FIN-CTR              PIC 9(7)    COMP    VALUE ZERO.
002750*        ORDERS SEEN BUT NOT IN PENDING STATUS -- NOT AN ERROR,
002760*        JUST NOT THIS RUN'S BUSINESS.
002770     05  WS-SKIP-CTR             PIC 9(7)    COMP    VALUE ZERO.
002780*        ORDERS THAT FAILED OWNERSHIP OR STOCK VALIDATION AND
002790*        WERE WRITTEN TO THE STKREJ REPORT INSTEAD OF FINALIZED.
002800     05  WS-REJ-CTR              PIC 9(7)    COMP    VALUE ZERO.
002810*        LINE ITEMS LOADED INTO WS-ITEM-TABLE FOR THE ORDER
002820*        CURRENTLY BEING VALIDATED.
002830     05  WS-OI-COUNT             PIC 9(4)    COMP    VALUE ZERO.
002840*        SHORTAGE/OWNERSHIP MESSAGES QUEUED FOR THE CURRENT ORDER.
002850     05  WS-SHORT-COUNT          PIC 9(4)    COMP    VALUE ZERO.
002860*        NEXT ORDHIST KEY TO ASSIGN -- BUMPED ONCE PER HISTORY
002870*        ROW WRITTEN, NEVER RESET WITHIN A RUN.
002880     05  WS-HIST-ID-CTR          PIC 9(9)    COMP    VALUE ZERO.
002890*        SCRATCH SUBSCRIPT/PAGE COUNTER, REUSED ACROSS SEVERAL
002900*        SMALL LOOPS -- NOT CARRIED BETWEEN PARAGRAPHS.
002910     05  WS-PCTR                 PIC 99      COMP    VALUE ZERO.
002920     05  FILLER                  PIC X(02).
002930
002940*    INVOICE SEQUENCE-BY-COMPANY TABLE, BUILT BY THE PRELIMINARY
002950*    PASS OVER ORDMAS -- HOLDS THE HIGHEST INVOICE SEQUENCE
002960*    NUMBER ALREADY ASSIGNED FOR EACH COMPANY SEEN ON THE FILE.
002970*    KEEPING THIS IN A TABLE INSTEAD OF RE-READING ORDMAS FOR
002980*    EVERY INVOICE LETS THE SECOND PASS ASSIGN NUMBERS WITHOUT
002990*    A THIRD FILE PASS.
003000 01  WS-INV-TABLE.
003010     05  WS-INV-ENTRY OCCURS 200 TIMES
003020                      INDEXED BY WS-INV-IX.
003030         10  WS-INV-COMPANY-ID   PIC 9(9)    COMP.
003040         10  WS-INV-MAX-SEQ      PIC 9(5)    COMP.
003050     05  FILLER                  PIC X(01).
003060 01  WS-INV-COUNT                PIC 9(4)    COMP    VALUE ZERO.
003070*        HOW MANY COMPANY ROWS ARE ACTUALLY IN USE IN THE TABLE
003080*        ABOVE -- THE OCCURS 200 IS A CEILING, NOT A COUNT.
003090 01  WS-INV-FOUND                PIC X(3)    VALUE 'NO'.
003100     88  WS-INV-ROW-FOUND            VALUE 'YES'.
003110 01  WS-INV-WORK-SEQ              PIC 9(5)    COMP    VALUE ZERO.
003120*        HOLDS THE SEQUENCE NUMBER JUST ASSIGNED WHILE THE
003130*        INVOICE NUMBER STRING IS BUILT -- SEE 2500-GEN-INVOICE-NO.
003140
003150*    ONE ORDER'S LINE ITEMS, READ AHEAD AND HELD HERE WHILE THE
003160*    VALIDATE PASS AND THE POST PASS EACH WALK THE GROUP.  A
003170*    SECOND WALK OF THE GROUP WOULD MEAN A SECOND READ OF
003180*    ORDIT, WHICH THE SHOP AVOIDS WHEN THE COUNT IS SMALL ENOUGH
003190*    TO HOLD IN WORKING STORAGE.
003200 01  WS-ITEM-TABLE.
003210     05  WS-ITEM-ENTRY OCCURS 50 TIMES
003220                       INDEXED BY WS-OI-IX.
003230         10  WS-OI-ITEM-ID       PIC 9(9)    COMP.
003240         10  WS-OI-PRODUCT-ID    PIC 9(9)    COMP.
003250         10  WS-OI-QUANTITY      PIC 9(7)    COMP.
003260     05  FILLER                  PIC X(01).
003270
003280*    SHORTAGE / OWNERSHIP MESSAGES QUEUED FOR THE STKREJ REPORT
003290*    WHEN AN ORDER FAILS VALIDATION.  ONE ENTRY PER FAILING LINE
003300*    ITEM SO THE REPORT SHOWS EVERY REASON AN ORDER WAS REJECTED,
003310*    NOT JUST THE FIRST ONE FOUND.
003320 01  WS-SHORT-TABLE.
003330     05  WS-SHORT-ENTRY OCCURS 50 TIMES
003340                        INDEXED BY WS-SHORT-IX.
003350         10  WS-SHORT-MSG        PIC X(60).
003360     05  FILLER                  PIC X(01).
003370 
003380*    CURRENT SYSTEM DATE, HELD APART FROM ANY INTRINSIC
003390*    FUNCTION -- SHOP STANDARD IS ACCEPT FROM DATE/TIME.
003400 01  WS-TODAY-DATE               PIC 9(6).
003410 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
003420     05  WS-TD-YY                PIC 99.
003430     05  WS-TD-MM                PIC 99.
003440     05  WS-TD-DD                PIC 99.
003450*
003460*    STRUCK BY 1010-CALC-CENTURY EVERY RUN -- SEE Y2K-01/Y2K-04
003470*    BELOW.  NEVER SET THIS FROM A LITERAL AGAIN.
003480 01  WS-TODAY-CENTURY             PIC 9(4)    VALUE ZERO.
003490 01  WS-CENTURY-BASE              PIC 99      COMP    VALUE ZERO.
003500 
003510 01  WS-TIME-NOW                 PIC 9(8).
003520 01  WS-TIME-NOW-R REDEFINES WS-TIME-NOW.
003530     05  WS-TN-HH                PIC 99.
003540     05  WS-TN-MI                PIC 99.
003550     05  WS-TN-SS                PIC 99.
003560     05  WS-TN-HS                PIC 99.
003570 
003580*    WORK LINE FOR BUILDING STKREJ MESSAGES -- LABEL/TEXT SPLIT
003590*    SO THE STOCK CHECK AND THE OWNERSHIP CHECK CAN EACH FILL
003600*    ONLY THE PART THAT APPLIES.
003610 01  WS-REJECT-LINE               PIC X(60).
003620 01  WS-REJECT-LINE-R REDEFINES WS-REJECT-LINE.
003630     05  WS-RL-LABEL             PIC X(20).
003640     05  WS-RL-TEXT              PIC X(40).
003650 
003660*    UNSIGNED ZERO-SUPPRESSED FIELDS USED ONLY TO DISPLAY KEYS
003670*    AND COUNTS ON ABEND/TRACE MESSAGES -- NEVER MOVED TO A
003680*    PERMANENT FILE OR REPORT.
003690 01  WS-DISPLAY-FIELDS.
003700     05  WS-D-ORDER-ID           PIC 9(9).
003710     05  WS-D-PRODUCT-ID         PIC 9(9).
003720     05  WS-D-QUANTITY           PIC ZZZ,ZZ9.
003730     05  WS-D-INV-SEQ            PIC ZZZZ9.
003740     05  FILLER                  PIC X(01).
003750
003760*    HOLDS THE PRODUCT COUNT SEEN BEFORE A SALE IS POSTED, SO
003770*    THE LEDGER ROW CAN SHOW OLD-COUNT/NEW-COUNT/CHANGE.  SET IN
003780*    2220-CHECK-STOCK, CONSUMED IN 2310-POST-ONE-ITEM.
003790 01  WS-PCH-OLD-COUNT-SAVE        PIC S9(9)   COMP.
003800
003810*----------------------------------------------------------------
003820*  STKREJ PRINT-LINE LAYOUTS.  ONE HEADING PER PAGE, ONE ORDER
003830*  LINE PER REJECTED ORDER, ONE DETAIL LINE PER SHORTAGE OR
003840*  OWNERSHIP MESSAGE QUEUED FOR THAT ORDER.  ALL FOUR LINES ARE
003850*  FULL 132-BYTE PRINT-CLASS RECORDS PER SHOP STANDARD, PADDED
003860*  WITH TRAILING FILLER TO THE PRINTER'S CARRIAGE WIDTH.
003870*----------------------------------------------------------------
003880 01  STKREJ-HEADING-LINE.
003890     05  FILLER                  PIC X(20)   VALUE
003900         'ORDFIN01 - '.
003910     05  FILLER                  PIC X(32)   VALUE
003920         'STOCK SHORTAGE / OWNERSHIP REJECTS'.
003930     05  FILLER                  PIC X(10)   VALUE SPACES.
003940     05  FILLER                  PIC X(6)    VALUE 'PAGE: '.
003950     05  O-STKREJ-PCTR           PIC Z9.
003960
003970*    ONE OF THESE IS WRITTEN AHEAD OF EVERY REJECTED ORDER'S
003980*    DETAIL LINES SO THE ORDER-ID IS NEVER AMBIGUOUS ON THE
003990*    PRINTED REPORT.
004000 01  STKREJ-ORDER-LINE.
004010     05  FILLER                  PIC X(11)   VALUE
004020         'ORDER-ID: '.
004030     05  O-STKREJ-ORDER-ID       PIC 9(9).
004040     05  FILLER                  PIC X(112)  VALUE SPACES.
004050
004060 01  STKREJ-DETAIL-LINE.
004070     05  FILLER                  PIC X(4)    VALUE SPACES.
004080     05  O-STKREJ-TEXT           PIC X(60).
004090     05  FILLER                  PIC X(68)   VALUE SPACES.
004100
004110*    ONE SHORTAGE OR OWNERSHIP MESSAGE PER PRINTED LINE -- THE
004120*    QUEUE BUILT IN WS-SHORT-TABLE IS WALKED ONE ROW AT A TIME
004130*    AGAINST THIS LAYOUT BY 2700-PRINT-REJECTS.
004140 01  STKREJ-BLANK-LINE.
004150     05  FILLER                  PIC X(132)  VALUE SPACES.
004160*    SEPARATES ONE REJECTED ORDER'S BLOCK OF DETAIL LINES FROM
004170*    THE NEXT ON THE STKREJ REPORT.
004180
004190 PROCEDURE DIVISION.
004200 
004210*---------------------------------------------------------------
004220*  0000-ORDFIN01   -   PROGRAM MAINLINE.  TWO PASSES OVER THE
004230*  ORDER FILE: PASS 1 (1300-SCAN-INVOICE-NOS) ONLY BUILDS THE
004240*  IN-MEMORY PER-COMPANY INVOICE-SEQUENCE TABLE SO PASS 2 CAN
004250*  HAND OUT INVOICE NUMBERS WITHOUT A SECOND FILE OPEN AGAINST
004260*  ORDMSO.  DO NOT COLLAPSE THIS TO ONE PASS -- THE SEQUENCE
004270*  TABLE HAS TO BE COMPLETE BEFORE THE FIRST ORDER IS FINALIZED.
004280*---------------------------------------------------------------
004290 0000-ORDFIN01.
004300     PERFORM 1000-INIT.
004310     PERFORM 1300-SCAN-INVOICE-NOS THRU 1300-EXIT.
004320     PERFORM 1900-START-PASS2.
004330     PERFORM 2000-MAINLINE
004340         UNTIL WS-MORE-ORDERS = 'NO'.
004350     PERFORM 3000-CLOSING.
004360     STOP RUN.
004370 
004380*---------------------------------------------------------------
004390*  1000-INIT   -   OPEN THE FILES NEEDED FOR THE PRELIMINARY
004400*                  INVOICE-NUMBER SCAN AND STAMP THE RUN DATE.
004410*---------------------------------------------------------------
004420 1000-INIT.
004430*    RUN DATE/TIME STAMPED ONCE HERE, BEFORE EITHER PASS OPENS
004440*    ANY FILE -- BOTH PASSES SHARE THE SAME TIMESTAMP.
004450     ACCEPT WS-TODAY-DATE FROM DATE.
004460     ACCEPT WS-TIME-NOW FROM TIME.
004470     PERFORM 1010-CALC-CENTURY THRU 1010-EXIT.
004480
004490*    ONLY ORDMAS IS OPENED FOR THE PRELIMINARY SCAN -- NONE OF
004500*    THE OTHER SIX FILES THIS PROGRAM TOUCHES ARE NEEDED UNTIL
004510*    1900-START-PASS2.
004520     OPEN INPUT ORDMAS.
004530     IF WS-ORDMAS-STATUS NOT = '00'
004540         DISPLAY 'ORDFIN01 - ORDMAS OPEN FAILED ' WS-ORDMAS-STATUS
004550         STOP RUN
004560     END-IF.
004570
004580 1000-EXIT.
004590     EXIT.
004600
004610*---------------------------------------------------------------
004620*  1010-CALC-CENTURY   -   Y2K-01 WINDOWING RULE.  ACCEPT FROM
004630*  DATE ONLY EVER RETURNS THE LAST TWO DIGITS OF THE YEAR, SO
004640*  THE CENTURY HAS TO BE DERIVED, NOT ASSUMED.  THIS SHOP'S
004650*  STANDING WINDOW (SET WHEN Y2K-01 WAS CLOSED, RE-CONFIRMED
004660*  CLEAN BY Y2K-04): YY 00-49 IS 20XX, YY 50-99 IS 19XX.  NO
004670*  ORDER ON THIS SYSTEM PREDATES 1991, SO THE WINDOW CANNOT
004680*  MISCLASSIFY A REAL RUN DATE FOR THE LIFE OF THIS PROGRAM.
004690*---------------------------------------------------------------
004700 1010-CALC-CENTURY.
004710     IF WS-TD-YY < 50
004720         MOVE 20 TO WS-CENTURY-BASE
004730     ELSE
004740         MOVE 19 TO WS-CENTURY-BASE
004750     END-IF.
004760     COMPUTE WS-TODAY-CENTURY = WS-CENTURY-BASE * 100 + WS-TD-YY.
004770
004780 1010-EXIT.
004790     EXIT.
004800
004810*---------------------------------------------------------------
004820*  1300-SCAN-INVOICE-NOS   -   BUSINESS RULE: INVOICE NUMBERING
004830*  IS PER-COMPANY SEQUENTIAL.  BEFORE ANY ORDER IS FINALIZED
004840*  THIS RUN, FIND THE HIGHEST INVOICE SEQUENCE ALREADY ON FILE
004850*  FOR EVERY COMPANY, SO A NEW NUMBER NEVER COLLIDES WITH ONE
004860*  ASSIGNED ON AN EARLIER RUN.
004870*---------------------------------------------------------------
004880 1300-SCAN-INVOICE-NOS.
004890     PERFORM 9000-READ-ORDMAS
004900         UNTIL WS-ORDMAS-STATUS = '10'.
004910 
004920     CLOSE ORDMAS.
004930 
004940 1300-EXIT.
004950     EXIT.
004960 
004970*---------------------------------------------------------------
004980*  9000-READ-ORDMAS   -   PRELIMINARY-PASS READ.  EVERY ORDER
004990*  ALREADY FINALIZED BEFORE THIS RUN CONTRIBUTES ITS INVOICE
005000*  SEQUENCE NUMBER TO WS-INV-TABLE SO PASS TWO NEVER HANDS OUT
005010*  A NUMBER THAT WAS ALREADY USED FOR THAT COMPANY.
005020*---------------------------------------------------------------
005030 9000-READ-ORDMAS.
005040     READ ORDMAS INTO ORD-MASTER-RECORD
005050         AT END
005060             MOVE '10' TO WS-ORDMAS-STATUS
005070         NOT AT END
005080             IF ORD-STAT-FINALIZED
005090                 PERFORM 9010-POST-INV-TABLE
005100             END-IF
005110     END-READ.
005120
005130*    LOOK UP THIS ORDER'S COMPANY IN THE TABLE; NEW ROW IF NOT
005140*    SEEN BEFORE, HIGH-WATER-MARK BUMP OTHERWISE.
005150 9010-POST-INV-TABLE.
005160     MOVE 'NO' TO WS-INV-FOUND.
005170     PERFORM 9011-TEST-INV-ROW VARYING WS-INV-IX FROM 1 BY 1
005180             UNTIL WS-INV-IX > WS-INV-COUNT.
005190
005200     IF WS-INV-ROW-FOUND
005210         PERFORM 9020-BUMP-EXISTING-ROW
005220     ELSE
005230         PERFORM 9030-ADD-NEW-ROW
005240     END-IF.
005250
005260*    ONE PASS OF THE SEARCH LOOP -- INLINE-PERFORMED, NOT ITS
005270*    OWN THRU RANGE, SINCE IT NEVER NEEDS AN EARLY EXIT.
005280 9011-TEST-INV-ROW.
005290     IF WS-INV-COMPANY-ID(WS-INV-IX) = ORD-COMPANY-ID
005300         MOVE 'YES' TO WS-INV-FOUND
005310     END-IF.
005320
005330*    COMPANY ALREADY HAS A ROW -- RE-SCAN AND RAISE THE MAX IF
005340*    THIS ORDER'S SEQUENCE IS HIGHER THAN WHAT'S ON RECORD.
005350 9020-BUMP-EXISTING-ROW.
005360     PERFORM 9021-BUMP-ONE-ROW VARYING WS-INV-IX FROM 1 BY 1
005370             UNTIL WS-INV-IX > WS-INV-COUNT.
005380
005390*---------------------------------------------------------------
005400*  9021-BUMP-ONE-ROW   -   CALLED ONCE PER TABLE ROW BY
005410*  9020-BUMP-EXISTING-ROW'S PERFORM VARYING.  ONLY THE ROW
005420*  WHOSE COMPANY MATCHES THE CURRENT ORDER IS TOUCHED; ALL
005430*  OTHER ROWS FALL THROUGH BOTH IFS UNCHANGED.
005440*---------------------------------------------------------------
005450 9021-BUMP-ONE-ROW.
005460     IF WS-INV-COMPANY-ID(WS-INV-IX) = ORD-COMPANY-ID
005470         IF ORD-INV-SEQ-N > WS-INV-MAX-SEQ(WS-INV-IX)
005480             MOVE ORD-INV-SEQ-N TO
005490                 WS-INV-MAX-SEQ(WS-INV-IX)
005500         END-IF
005510     END-IF.
005520
005530*    FIRST ORDER SEEN FOR THIS COMPANY -- OPEN A NEW ROW.  THE
005540*    200-COMPANY CEILING MATCHES WS-INV-TABLE'S OCCURS CLAUSE;
005550*    RUNNING OUT MEANS THE TABLE SIZE NEEDS RAISING, NOT SKIPPING
005560*    THE COMPANY, SO THE RUN STOPS RATHER THAN SILENTLY MIS-COUNT.
005570 9030-ADD-NEW-ROW.
005580     IF WS-INV-COUNT < 200
005590         ADD 1 TO WS-INV-COUNT
005600         MOVE ORD-COMPANY-ID TO
005610             WS-INV-COMPANY-ID(WS-INV-COUNT)
005620         MOVE ORD-INV-SEQ-N TO
005630             WS-INV-MAX-SEQ(WS-INV-COUNT)
005640     ELSE
005650         DISPLAY 'ORDFIN01 - INVOICE TABLE FULL, 200 COMPANIES'
005660         STOP RUN
005670     END-IF.
005680 
005690*---------------------------------------------------------------
005700*  1900-START-PASS2   -   OPEN THE MAIN PASS FILES AND PRIME
005710*  THE ORDMAS AND ORDITM READS.
005720*---------------------------------------------------------------
005730 1900-START-PASS2.
005740*    ORDMAS IS OPENED A SECOND TIME HERE -- IT WAS CLOSED AT THE
005750*    END OF 1300-SCAN-INVOICE-NOS SO THE READ POINTER COULD BE
005760*    RESET TO THE TOP OF THE FILE FOR THE REAL POSTING PASS.
005770     OPEN INPUT ORDMAS.
005780     OPEN OUTPUT ORDMSO.
005790     OPEN INPUT ORDITM.
005800     OPEN I-O PRDMAS.
005810     OPEN INPUT CATMAS.
005820     OPEN EXTEND HISTFL.
005830     OPEN OUTPUT STKREJ.
005840 
005850     MOVE 'NO' TO WS-ORDITM-EOF.
005860     PERFORM 9500-READ-NEXT-ITEM.
005870     PERFORM 9900-STKREJ-HEADING.
005880 
005890     PERFORM 9100-READ-ORDER.
005900 
005910 1900-EXIT.
005920     EXIT.
005930 
005940*---------------------------------------------------------------
005950*  2000-MAINLINE   -   BATCH FLOW: ORDER FINALIZATION, ONE
005960*  ORDER-MASTER RECORD AT A TIME.
005970*---------------------------------------------------------------
005980 2000-MAINLINE.
005990*    COUNTED FOR EVERY ORD-MASTER-RECORD READ ON THE POSTING
006000*    PASS, WHETHER PENDING, ALREADY FINALIZED, OR REJECTED.
006010     ADD 1 TO WS-ORD-READ-CTR.
006020 
006030     IF NOT ORD-STAT-PENDING
006040         PERFORM 2050-SKIP-NON-PENDING
006050     ELSE
006060         PERFORM 2100-LOAD-ITEMS THRU 2100-EXIT
006070         IF WS-OI-COUNT = ZERO
006080             PERFORM 2190-NO-ITEMS-ERR
006090         ELSE
006100             PERFORM 2200-VALIDATE-ITEMS THRU 2200-EXIT
006110             IF WS-ORDER-OK
006120                 PERFORM 2300-POST-ITEMS THRU 2300-EXIT
006130                 PERFORM 2500-GEN-INVOICE-NO
006140                 PERFORM 2600-FINALIZE-ORDER
006150                 ADD 1 TO WS-FIN-CTR
006160             ELSE
006170                 PERFORM 2700-PRINT-REJECTS
006180                 ADD 1 TO WS-REJ-CTR
006190             END-IF
006200         END-IF
006210     END-IF.
006220 
006230     WRITE ORD-MASTER-OUT-REC FROM ORD-MASTER-RECORD.
006240 
006250     PERFORM 9100-READ-ORDER.
006260 
006270*---------------------------------------------------------------
006280*  2050-SKIP-NON-PENDING   -   ORDER IS ALREADY FINALIZED (OR
006290*  IN SOME OTHER STATE) -- PASS IT THROUGH UNCHANGED.
006300*---------------------------------------------------------------
006310 2050-SKIP-NON-PENDING.
006320     ADD 1 TO WS-SKIP-CTR.
006330     PERFORM 2115-DRAIN-ITEM-GROUP THRU 2115-EXIT.
006340 
006350*---------------------------------------------------------------
006360*  2100-LOAD-ITEMS   -   BATCH FLOW STEP 3: PULL THIS ORDER'S
006370*  LINE ITEMS OUT OF THE GROUPED ORDER-ITEM FILE INTO
006380*  WS-ITEM-TABLE.  ORDITM IS IN ORDER-ID MAJOR SEQUENCE, SO A
006390*  SIMPLE MATCHED READ-AHEAD IS ALL THAT IS NEEDED.
006400*---------------------------------------------------------------
006410 2100-LOAD-ITEMS.
006420     MOVE ZERO TO WS-OI-COUNT.
006430
006440     PERFORM 2110-BUILD-ITEM-ROW THRU 2110-EXIT
006450         UNTIL WS-NO-MORE-ITEMS
006460         OR OI-ORDER-ID NOT = ORD-ORDER-ID.
006470*    WS-77-MAX-ITEMS-SEEN IS A RUN-WIDE WATERMARK, NOT A
006480*    PER-ORDER FIELD, SO IT IS ONLY EVER RAISED, NEVER RESET.
006490     IF WS-OI-COUNT > WS-77-MAX-ITEMS-SEEN
006500         MOVE WS-OI-COUNT TO WS-77-MAX-ITEMS-SEEN
006510     END-IF.
006520
006530 2100-EXIT.
006540     EXIT.
006550 
006560*    ONE ITEM OF THE CURRENT ORDER'S GROUP -- LOADED INTO THE
006570*    TABLE, THEN THE ITEM FILE IS ADVANCED SO THE PERFORM ...
006580*    UNTIL ABOVE CAN RE-TEST THE GROUP BOUNDARY.
006590 2110-BUILD-ITEM-ROW.
006600     IF WS-OI-COUNT < 50
006610         ADD 1 TO WS-OI-COUNT
006620         MOVE OI-ORDER-ITEM-ID TO
006630             WS-OI-ITEM-ID(WS-OI-COUNT)
006640         MOVE OI-PRODUCT-ID TO
006650             WS-OI-PRODUCT-ID(WS-OI-COUNT)
006660         MOVE OI-QUANTITY TO
006670             WS-OI-QUANTITY(WS-OI-COUNT)
006680     ELSE
006690         DISPLAY 'ORDFIN01 - ITEM TABLE FULL, ORDER '
006700             ORD-ORDER-ID
006710         STOP RUN
006720     END-IF.
006730 
006740     PERFORM 9500-READ-NEXT-ITEM.
006750 
006760 2110-EXIT.
006770     EXIT.
006780 
006790*    USED ONLY WHEN AN ORDER IS SKIPPED -- ADVANCES PAST ITS
006800*    ITEM GROUP WITHOUT BUILDING THE TABLE.
006810 2115-DRAIN-ITEM-GROUP.
006820     PERFORM 2116-DRAIN-ONE-ITEM
006830         UNTIL WS-NO-MORE-ITEMS
006840         OR OI-ORDER-ID NOT = ORD-ORDER-ID.
006850 
006860 2115-EXIT.
006870     EXIT.
006880 
006890*    NO TABLE BUILT HERE -- THE RECORD IS SIMPLY CONSUMED SO
006900*    THE NEXT ORDER STARTS FROM A CLEAN ITEM FILE POSITION.
006910 2116-DRAIN-ONE-ITEM.
006920     PERFORM 9500-READ-NEXT-ITEM.
006930 
006940*---------------------------------------------------------------
006950*  2190-NO-ITEMS-ERR   -   ORDER HAS NO ITEM LINES -- REJECT
006960*  IT RATHER THAN FINALIZE AN EMPTY ORDER.
006970*---------------------------------------------------------------
006980 2190-NO-ITEMS-ERR.
006990     MOVE ZERO TO WS-SHORT-COUNT.
007000     ADD 1 TO WS-SHORT-COUNT.
007010     MOVE 'NO ITEMS' TO WS-RL-LABEL.
007020     MOVE 'ORDER HAS NO LINE ITEMS ON FILE' TO WS-RL-TEXT.
007030     MOVE WS-REJECT-LINE TO WS-SHORT-MSG(WS-SHORT-COUNT).
007040     PERFORM 2700-PRINT-REJECTS.
007050     ADD 1 TO WS-REJ-CTR.
007060 
007070*---------------------------------------------------------------
007080*  2200-VALIDATE-ITEMS   -   PASS 1 OF THE TWO-PASS POSTING
007090*  RULE.  EVERY LINE MUST CLEAR BOTH CHECKS BEFORE ANY LINE IS
007100*  POSTED.  BUSINESS RULES: OWNERSHIP CHECK, STOCK SUFFICIENCY.
007110*---------------------------------------------------------------
007120 2200-VALIDATE-ITEMS.
007130     MOVE 'YES' TO WS-ORDER-GOOD.
007140     MOVE ZERO TO WS-SHORT-COUNT.
007150 
007160     PERFORM 2210-CHECK-OWNERSHIP THRU 2220-EXIT
007170         VARYING WS-OI-IX FROM 1 BY 1
007180         UNTIL WS-OI-IX > WS-OI-COUNT.
007190 
007200 2200-EXIT.
007210     EXIT.
007220 
007230*---------------------------------------------------------------
007240*  2210-CHECK-OWNERSHIP   -   BUSINESS RULE: THE PRODUCT'S
007250*  CATEGORY MUST BE OWNED BY THE ORDERING COMPANY.
007260*---------------------------------------------------------------
007270*    PRODUCT-NOT-FOUND FALLS OUT WITH A GO TO STRAIGHT TO THE
007280*    RANGE EXIT -- NO SENSE RUNNING 2220-CHECK-STOCK AGAINST A
007290*    CATALOG ROW THAT DOES NOT EXIST.  SHOP STANDARD: GO TO
007300*    NEVER LEAVES ITS OWN PARAGRAPH RANGE.
007310 2210-CHECK-OWNERSHIP.
007320     MOVE WS-OI-PRODUCT-ID(WS-OI-IX) TO WS-PRD-REL-KEY.
007330     PERFORM 9200-READ-PRODUCT THRU 9200-EXIT.
007340
007350     IF NOT WS-PRD-ON-FILE
007360         MOVE 'NO' TO WS-ORDER-GOOD
007370         MOVE 'PRODUCT NOT FOUND' TO WS-RL-LABEL
007380         MOVE WS-OI-PRODUCT-ID(WS-OI-IX) TO WS-D-PRODUCT-ID
007390         STRING 'PRODUCT ' WS-D-PRODUCT-ID
007400             ' IS NOT ON THE CATALOG' DELIMITED BY SIZE
007410             INTO WS-RL-TEXT
007420         PERFORM 2230-QUEUE-SHORT-MSG
007430         GO TO 2220-EXIT
007440     END-IF.
007450     MOVE PRD-CATEGORY-ID TO WS-CAT-REL-KEY.
007460     PERFORM 9300-READ-CATEGORY THRU 9300-EXIT.
007470     IF NOT WS-CAT-ON-FILE
007480         OR CAT-COMPANY-ID NOT = ORD-COMPANY-ID
007490         MOVE 'NO' TO WS-ORDER-GOOD
007500         MOVE 'OWNERSHIP' TO WS-RL-LABEL
007510         MOVE WS-OI-PRODUCT-ID(WS-OI-IX) TO
007520             WS-D-PRODUCT-ID
007530         STRING 'PRODUCT ' WS-D-PRODUCT-ID
007540             ' NOT OWNED BY THIS COMPANY'
007550             DELIMITED BY SIZE INTO WS-RL-TEXT
007560         PERFORM 2230-QUEUE-SHORT-MSG
007570     END-IF.
007580
007590 2210-EXIT.
007600     EXIT.
007610 
007620*---------------------------------------------------------------
007630*  2220-CHECK-STOCK   -   BUSINESS RULE: STOCK SUFFICIENCY.
007640*  QUANTITY ORDERED MUST NOT EXCEED PRODUCT-COUNT ON HAND.
007650*---------------------------------------------------------------
007660 2220-CHECK-STOCK.
007670     IF WS-PRD-ON-FILE
007680         IF WS-OI-QUANTITY(WS-OI-IX) > PRD-PRODUCT-COUNT
007690             MOVE 'NO' TO WS-ORDER-GOOD
007700             MOVE 'STOCK SHORTAGE' TO WS-RL-LABEL
007710             MOVE WS-OI-PRODUCT-ID(WS-OI-IX) TO
007720                 WS-D-PRODUCT-ID
007730             MOVE WS-OI-QUANTITY(WS-OI-IX) TO WS-D-QUANTITY
007740*            WS-77-EDIT-AMOUNT PICKS UP THE PRODUCT'S UNIT PRICE
007750*            FOR THE OPERATOR CONSOLE LINE BELOW ONLY -- KEPT OFF
007760*            THE 40-CHARACTER WS-RL-TEXT REPORT LINE SO A LONG
007770*            PRODUCT/QUANTITY COMBINATION IS NEVER CROWDED OUT.
007780             MOVE PRD-PRODUCT-PRICE TO WS-77-EDIT-AMOUNT
007790             STRING 'PRODUCT ' WS-D-PRODUCT-ID ' QTY '
007800                 WS-D-QUANTITY ' EXCEEDS STOCK ON HAND'
007810                 DELIMITED BY SIZE INTO WS-RL-TEXT
007820             DISPLAY 'ORDFIN01 - SHORT ITEM UNIT PRICE...'
007830                 WS-77-EDIT-AMOUNT
007840             PERFORM 2230-QUEUE-SHORT-MSG
007850         END-IF
007860     END-IF.
007870 
007880 2220-EXIT.
007890     EXIT.
007900 
007910*    ONE MORE LINE FOR THE STKREJ REPORT -- SILENTLY DROPPED IF
007920*    THE TABLE IS FULL, SINCE 50 REASONS ON ONE ORDER ALREADY
007930*    MEANS THE ORDER IS HOPELESSLY WRONG.
007940 2230-QUEUE-SHORT-MSG.
007950     IF WS-SHORT-COUNT < 50
007960         ADD 1 TO WS-SHORT-COUNT
007970         MOVE WS-REJECT-LINE TO
007980             WS-SHORT-MSG(WS-SHORT-COUNT)
007990     END-IF.
008000 
008010*---------------------------------------------------------------
008020*  2300-POST-ITEMS   -   PASS 2 OF THE TWO-PASS POSTING RULE.
008030*  ONLY REACHED WHEN EVERY LINE CLEARED VALIDATION.  DEDUCTS
008040*  QUANTITY SOLD FROM THE PRODUCT COUNT AND WRITES A SALE
008050*  ENTRY TO THE STOCK LEDGER FOR EACH LINE.
008060*---------------------------------------------------------------
008070 2300-POST-ITEMS.
008080     PERFORM 2310-POST-ONE-ITEM THRU 2310-EXIT
008090         VARYING WS-OI-IX FROM 1 BY 1
008100         UNTIL WS-OI-IX > WS-OI-COUNT.
008110 
008120 2300-EXIT.
008130     EXIT.
008140 
008150*    RE-READS PRDMAS BY RELATIVE KEY (THE VALIDATE PASS ALREADY
008160*    PROVED THE ROW EXISTS) SO THE COUNT DEDUCTED IS THE COUNT
008170*    AS OF THIS INSTANT, NOT WHATEVER WAS CACHED DURING VALIDATE.
008180 2310-POST-ONE-ITEM.
008190     MOVE WS-OI-PRODUCT-ID(WS-OI-IX) TO WS-PRD-REL-KEY.
008200     READ PRDMAS
008210         INVALID KEY
008220             DISPLAY 'ORDFIN01 - PRDMAS RE-READ FAILED '
008230                 WS-PRD-REL-KEY
008240             STOP RUN
008250     END-READ.
008260 
008270     MOVE PRD-PRODUCT-COUNT TO WS-PCH-OLD-COUNT-SAVE.
008280     SUBTRACT WS-OI-QUANTITY(WS-OI-IX) FROM PRD-PRODUCT-COUNT.
008290 
008300     REWRITE PRD-MASTER-RECORD
008310         INVALID KEY
008320             DISPLAY 'ORDFIN01 - PRDMAS REWRITE FAILED '
008330                 WS-PRD-REL-KEY
008340             STOP RUN
008350     END-REWRITE.
008360 
008370     PERFORM 2400-POST-HISTORY THRU 2400-EXIT.
008380 
008390 2310-EXIT.
008400     EXIT.
008410 
008420*---------------------------------------------------------------
008430*  2400-POST-HISTORY   -   WRITE A STOCK LEDGER ROW FOR THE
008440*  SALE JUST POSTED.  CHANGE-TYPE IS ALWAYS SALE HERE -- ONLY
008450*  PRDCNT01 CAN POST RESTOCK, ADJUSTMENT OR INITIAL ROWS.
008460*---------------------------------------------------------------
008470 2400-POST-HISTORY.
008480     ADD 1 TO WS-HIST-ID-CTR.
008490     MOVE WS-HIST-ID-CTR TO PCH-HISTORY-ID.
008500     MOVE WS-OI-PRODUCT-ID(WS-OI-IX) TO PCH-PRODUCT-ID.
008510     MOVE WS-PCH-OLD-COUNT-SAVE TO PCH-OLD-COUNT.
008520     MOVE PRD-PRODUCT-COUNT TO PCH-NEW-COUNT.
008530     COMPUTE PCH-CHANGE-AMOUNT =
008540         PRD-PRODUCT-COUNT - WS-PCH-OLD-COUNT-SAVE.
008550     MOVE 'SALE' TO PCH-CHANGE-TYPE.
008560     PERFORM 9600-STAMP-HIST-DATE.
008570     MOVE SPACES TO PCH-HISTORY-NOTES.
008580     MOVE 'POSTED BY ORDER FINALIZATION' TO PCH-HISTORY-NOTES.
008590 
008600     WRITE PCH-HISTORY-RECORD.
008610 
008620 2400-EXIT.
008630     EXIT.
008640 
008650*---------------------------------------------------------------
008660*  2500-GEN-INVOICE-NO   -   BUSINESS RULE: INVOICE NUMBERING.
008670*  FORMAT IS "INV-NNNNN", SEQUENTIAL WITHIN COMPANY.
008680*---------------------------------------------------------------
008690 2500-GEN-INVOICE-NO.
008700     MOVE 'NO' TO WS-INV-FOUND.
008710     PERFORM 9011-TEST-INV-ROW VARYING WS-INV-IX FROM 1 BY 1
008720             UNTIL WS-INV-IX > WS-INV-COUNT.
008730 
008740     IF WS-INV-ROW-FOUND
008750         PERFORM 2505-BUMP-COMPANY-SEQ
008760             VARYING WS-INV-IX FROM 1 BY 1
008770             UNTIL WS-INV-IX > WS-INV-COUNT
008780     ELSE
008790         PERFORM 2510-ADD-NEW-INV-ROW
008800         MOVE 1 TO WS-INV-WORK-SEQ
008810     END-IF.
008820 
008830     MOVE WS-INV-PREFIX TO ORD-INV-PREFIX.
008840     MOVE WS-INV-WORK-SEQ TO ORD-INV-SEQ-N.
008850 
008860*    COMPANY ALREADY HAS A ROW -- BUMP ITS MAX SEQ BY ONE AND
008870*    HAND OUT THE NEW VALUE.
008880 2505-BUMP-COMPANY-SEQ.
008890     IF WS-INV-COMPANY-ID(WS-INV-IX) = ORD-COMPANY-ID
008900         ADD 1 TO WS-INV-MAX-SEQ(WS-INV-IX)
008910         MOVE WS-INV-MAX-SEQ(WS-INV-IX) TO WS-INV-WORK-SEQ
008920     END-IF.
008930
008940*    FIRST INVOICE EVER FOR THIS COMPANY -- OPEN A ROW STARTING
008950*    AT ZERO SO THE MOVE 1 IN THE CALLER PRODUCES INV-00001.
008960 2510-ADD-NEW-INV-ROW.
008970     IF WS-INV-COUNT < 200
008980         ADD 1 TO WS-INV-COUNT
008990         MOVE ORD-COMPANY-ID TO
009000             WS-INV-COMPANY-ID(WS-INV-COUNT)
009010         MOVE ZERO TO WS-INV-MAX-SEQ(WS-INV-COUNT)
009020     ELSE
009030         DISPLAY 'ORDFIN01 - INVOICE TABLE FULL, 200 COMPANIES'
009040         STOP RUN
009050     END-IF.
009060 
009070*---------------------------------------------------------------
009080*  2600-FINALIZE-ORDER   -   BUSINESS RULE: TWO-STATE ORDER
009090*  MACHINE.  PENDING MOVES TO FINALIZED EXACTLY ONCE.
009100*---------------------------------------------------------------
009110 2600-FINALIZE-ORDER.
009120*    ONE-WAY TRANSITION -- NOTHING ON THIS SYSTEM EVER MOVES AN
009130*    ORDER BACK TO PENDING ONCE IT IS FINALIZED.
009140     MOVE 'FINALIZED' TO ORD-ORDER-STATUS.
009150*    WS-TODAY-CENTURY CARRIES THE REAL RUN YEAR AS OF
009160*    1010-CALC-CENTURY -- DO NOT REPLACE WITH A LITERAL.
009170     STRING WS-TODAY-CENTURY '-' WS-TD-MM '-' WS-TD-DD ' '
009180            WS-TN-HH ':' WS-TN-MI ':' WS-TN-SS
009190            DELIMITED BY SIZE INTO ORD-FINALIZED-AT.
009200 
009210*---------------------------------------------------------------
009220*  2700-PRINT-REJECTS   -   PRINT THE QUEUED SHORTAGE /
009230*  OWNERSHIP MESSAGES FOR AN ORDER THAT FAILED VALIDATION.
009240*---------------------------------------------------------------
009250 2700-PRINT-REJECTS.
009260*    ORDER-LEVEL LINE FIRST, THEN ONE INDENTED DETAIL LINE PER
009270*    QUEUED MESSAGE -- SAME TWO-TIER SHAPE AS THE OTHER PROGRAMS'
009280*    REJECT REPORTS.
009290     MOVE ORD-ORDER-ID TO O-STKREJ-ORDER-ID.
009300     WRITE REJ-LINE FROM STKREJ-ORDER-LINE
009310         AFTER ADVANCING 2 LINES.
009320 
009330     PERFORM 2710-PRINT-ONE-REJECT VARYING WS-SHORT-IX
009340             FROM 1 BY 1 UNTIL WS-SHORT-IX > WS-SHORT-COUNT.
009350 
009360*    ONE DETAIL LINE PER QUEUED MESSAGE, INDENTED UNDER THE
009370*    ORDER LINE JUST WRITTEN ABOVE.
009380 2710-PRINT-ONE-REJECT.
009390     MOVE WS-SHORT-MSG(WS-SHORT-IX) TO O-STKREJ-TEXT.
009400     WRITE REJ-LINE FROM STKREJ-DETAIL-LINE
009410         AFTER ADVANCING 1 LINE.
009420 
009430*---------------------------------------------------------------
009440*  3000-CLOSING   -   RUN-CONTROL COUNTS TO THE CONSOLE FOR
009450*  OPERATIONS, THEN CLOSE EVERY FILE OPENED BY EITHER PASS.
009460*  THE FOUR READ/FINALIZE/SKIP/REJECT COUNTERS SHOULD ALWAYS
009470*  SUM TO WS-ORD-READ-CTR -- IF THEY DO NOT, A NEW EXIT PATH
009480*  WAS ADDED TO 2000-MAINLINE WITHOUT UPDATING ONE OF THEM.
009490*---------------------------------------------------------------
009500 3000-CLOSING.
009510     DISPLAY 'ORDFIN01 - ORDERS READ.......' WS-ORD-READ-CTR.
009520     DISPLAY 'ORDFIN01 - ORDERS FINALIZED...' WS-FIN-CTR.
009530     DISPLAY 'ORDFIN01 - ORDERS SKIPPED.....' WS-SKIP-CTR.
009540     DISPLAY 'ORDFIN01 - ORDERS REJECTED....' WS-REJ-CTR.
009550     DISPLAY 'ORDFIN01 - MAX ITEMS ON AN ORDER..' WS-77-MAX-ITEMS-SEEN.
009560
009570*    SEVEN FILES CLOSED HERE, NO FILE-STATUS CHECK -- SAME SHOP
009580*    HABIT AS ORDTOT01, PRDCNT01 AND INVRPT01.
009590     CLOSE ORDMAS.
009600     CLOSE ORDMSO.
009610     CLOSE ORDITM.
009620     CLOSE PRDMAS.
009630     CLOSE CATMAS.
009640     CLOSE HISTFL.
009650     CLOSE STKREJ.
009660 
009670*---------------------------------------------------------------
009680*  9100-READ-ORDER   -   MAIN-PASS SEQUENTIAL READ OF ORDMAS.
009690*  DRIVES THE 2000-MAINLINE PERFORM ... UNTIL LOOP IN THE
009700*  MAINLINE PARAGRAPH -- WHEN THIS SETS WS-MORE-ORDERS TO 'NO'
009710*  THE RUN FALLS THROUGH TO 3000-CLOSING.
009720*---------------------------------------------------------------
009730 9100-READ-ORDER.
009740     READ ORDMAS INTO ORD-MASTER-RECORD
009750         AT END
009760             MOVE 'NO' TO WS-MORE-ORDERS
009770     END-READ.
009780 
009790*---------------------------------------------------------------
009800*  9200-READ-PRODUCT   -   RANDOM READ OF PRDMAS BY RELATIVE
009810*  KEY, WS-PRD-REL-KEY ALREADY MOVED BY THE CALLER.  USED BY
009820*  BOTH THE OWNERSHIP CHECK AND THE POSTING STEP.
009830*---------------------------------------------------------------
009840 9200-READ-PRODUCT.
009850     MOVE 'NO' TO WS-PRD-FOUND.
009860     READ PRDMAS
009870         INVALID KEY
009880             MOVE 'NO' TO WS-PRD-FOUND
009890         NOT INVALID KEY
009900             MOVE 'YES' TO WS-PRD-FOUND
009910     END-READ.
009920 
009930 9200-EXIT.
009940     EXIT.
009950 
009960*---------------------------------------------------------------
009970*  9300-READ-CATEGORY   -   RANDOM READ OF CATMAS.  NOT
009980*  CALLED BY THE CURRENT OWNERSHIP RULE -- LEFT IN PLACE SINCE
009990*  CATMAS IS ALREADY OPEN AND A CATEGORY-LEVEL CHECK MAY BE
010000*  NEEDED IF THE RULE EVER GROWS BEYOND PRODUCT OWNERSHIP.
010010*---------------------------------------------------------------
010020 9300-READ-CATEGORY.
010030     MOVE 'NO' TO WS-CAT-FOUND.
010040     READ CATMAS
010050         INVALID KEY
010060             MOVE 'NO' TO WS-CAT-FOUND
010070         NOT INVALID KEY
010080             MOVE 'YES' TO WS-CAT-FOUND
010090     END-READ.
010100 
010110 9300-EXIT.
010120     EXIT.
010130 
010140*---------------------------------------------------------------
010150*  9500-READ-NEXT-ITEM   -   SHARED SEQUENTIAL READ OF ORDITM,
010160*  USED BY BOTH 2110-BUILD-ITEM-ROW AND 2115-DRAIN-ITEM-GROUP.
010170*  ORDITM IS IN ORDER-ID SEQUENCE, SO A GENUINE END-OF-FILE
010180*  HERE MEANS THE LAST ORDER ON ORDMAS HAS NO MORE LINE ITEMS
010190*  LEFT TO PROCESS, NOT THAT THE CURRENT GROUP HAS ENDED.
010200*---------------------------------------------------------------
010210 9500-READ-NEXT-ITEM.
010220     READ ORDITM INTO OI-ITEM-RECORD
010230         AT END
010240             MOVE 'YES' TO WS-ORDITM-EOF
010250     END-READ.
010260 
010270*---------------------------------------------------------------
010280*  9600-STAMP-HIST-DATE   -   COPIES THE RUN DATE/TIME FIELDS
010290*  ACCEPTED IN 1000-INIT INTO THE LEDGER RECORD'S CHANGED-AT
010300*  GROUP.  WS-TODAY-CENTURY IS ALREADY A REAL 4-DIGIT YEAR BY
010310*  THIS POINT -- SEE 1010-CALC-CENTURY.
010320*---------------------------------------------------------------
010330 9600-STAMP-HIST-DATE.
010340*    SIX SEPARATE MOVES -- PCH-CHANGED-AT IS A NUMERIC-DISPLAY
010350*    DATE/TIME GROUP, NOT A REDEFINITION OF THE ACCEPT FIELDS.
010360     MOVE WS-TODAY-CENTURY TO PCH-CH-YYYY.
010370     MOVE WS-TD-MM TO PCH-CH-MM.
010380     MOVE WS-TD-DD TO PCH-CH-DD.
010390     MOVE WS-TN-HH TO PCH-CH-HH.
010400     MOVE WS-TN-MI TO PCH-CH-MI.
010410     MOVE WS-TN-SS TO PCH-CH-SS.
010420 
010430*---------------------------------------------------------------
010440*  9900-STKREJ-HEADING   -   NEW STKREJ PAGE.  WS-PCTR IS THE
010450*  PAGE COUNTER PRINTED IN THE HEADING CORNER SO OPERATIONS CAN
010460*  TELL A SHORT PRINTOUT FROM A JAMMED PRINTER MID-RUN.
010470*---------------------------------------------------------------
010480 9900-STKREJ-HEADING.
010490     ADD 1 TO WS-PCTR.
010500     MOVE WS-PCTR TO O-STKREJ-PCTR.
010510     WRITE REJ-LINE FROM STKREJ-HEADING-LINE
010520         AFTER ADVANCING PAGE.
010530     WRITE REJ-LINE FROM STKREJ-BLANK-LINE
010540         AFTER ADVANCING 1 LINE.
