000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          PRDCNT01.
000120 AUTHOR.              P J MARSH.
000130 INSTALLATION.        MERIDIAN SUPPLY CO. - DATA PROCESSING.
000140 DATE-WRITTEN.        05/02/1992.
000150 DATE-COMPILED.
000160 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170 
000180***************************************************************
000190* PRDCNT01  -  STOCK MOVEMENT LEDGER                          *
000200*                                                              *
000210* READS COUNT-CHANGE TRANSACTIONS KEYED IN BY THE WAREHOUSE    *
000220* DESK -- MANUAL RESTOCKS, DAMAGE/SHRINKAGE ADJUSTMENTS, AND   *
000230* THE ONE-TIME INITIAL LOAD OF A NEW PRODUCT'S STARTING        *
000240* COUNT -- AND POSTS EACH ONE AGAINST THE CATALOG.  EVERY      *
000250* TRANSACTION, GOOD OR BAD, PRODUCES EXACTLY ONE PRODUCT-COUNT *
000260* HISTORY ROW WHEN POSTED.  RUNS INDEPENDENTLY OF THE ORDER    *
000270* PROCESSING STREAM AND CAN BE RUN ANY NUMBER OF TIMES A DAY.  *
000280***************************************************************
000290 
000300*---------------------------------------------------------------
000310*  C H A N G E   L O G
000320*---------------------------------------------------------------
000330* 05/02/92  PJM  ORIG   INITIAL WRITE-UP -- REPLACES THE OLD          ORIG
000340*                       CARD-BASED COUNT ADJUSTMENT PROCEDURE.
000350* 11/19/92  PJM  RQ-038 INITIAL-LOAD TRANSACTIONS NOW ALLOWED       RQ-038
000360*                       EVEN WHEN THE PRODUCT SLOT IS EMPTY
000370*                       (NEW-PRODUCT ADD, NOT JUST A CHANGE).
000380* 07/07/94  PJM  RQ-061 CHANGE-TYPE CLASSIFICATION RULE             RQ-061
000390*                       REWRITTEN TO CHECK EQUAL-COUNT (NO
000400*                       CHANGE) AHEAD OF GREATER/LESS-THAN.
000410* 04/03/96  PJM  RQ-085 REJECTS PRODUCT-NOT-FOUND TRANSACTIONS      RQ-085
000420*                       TO CNTREJ INSTEAD OF ABENDING THE RUN.
000430* 09/30/98  DAK  Y2K-01 CENTURY WINDOW STANDARDIZED PLANT-WIDE      Y2K-01
000440*                       -- SEE ORDFIN01 FOR THE SAME CHANGE.
000450* 02/11/99  DAK  Y2K-04 CENTURY-ROLL REGRESSION RUN CLEAN.          Y2K-04
000460* 11/02/00  SAO  RQ-098 TRANSACTION COUNT AND TOTAL PRODUCTS        RQ-098
000470*                       TOUCHED NOW SHOWN ON THE RUN SUMMARY.
000480* 05/14/03  SAO  RQ-124 PRD-RECORD-STATUS DROPPED FROM THE          RQ-124
000490*                       CATALOG COPYBOOK -- SET AT INITIAL LOAD
000500*                       AND NEVER READ BACK BY ANY PROGRAM.
000510*                       LARGEST-COUNT-CHANGE WATERMARK ADDED
000520*                       IN ITS PLACE FOR OPERATIONS.
000530*---------------------------------------------------------------
000540 
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590 
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620
000630*    PRODUCT CATALOG -- I-O, RANDOM BY RELATIVE KEY.  PRDCNT01
000640*    IS THE ONLY PROGRAM THAT EVER CREATES A NEW PRDMAS SLOT
000650*    (INITIAL LOAD); ORDFIN01 ONLY EVER REWRITES AN EXISTING ONE.
000660     SELECT PRDMAS
000670         ASSIGN TO PRDMAS
000680         ORGANIZATION IS RELATIVE
000690         ACCESS MODE IS RANDOM
000700         RELATIVE KEY IS WS-PRD-REL-KEY
000710         FILE STATUS IS WS-PRDMAS-STATUS.
000720
000730*    WAREHOUSE-KEYED COUNT-CHANGE TRANSACTIONS -- INPUT, READ
000740*    SEQUENTIALLY, ONE RECORD PER PRODUCT PER RUN.
000750     SELECT CNTTRN
000760         ASSIGN TO CNTTRN
000770         ORGANIZATION IS LINE SEQUENTIAL
000780         FILE STATUS IS WS-CNTTRN-STATUS.
000790
000800*    STOCK-MOVEMENT LEDGER -- EXTEND (APPEND) ONLY.  SAME
000810*    LAYOUT AND SAME FILE ORDFIN01 POSTS SALE MOVEMENTS TO.
000820     SELECT HISTFL
000830         ASSIGN TO HISTFL
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS IS WS-HISTFL-STATUS.
000860
000870*    REJECTED-TRANSACTION PRINT FILE -- OUTPUT ONLY, NO FILE
000880*    STATUS CHECKED, SAME AS EVERY OTHER PRINT FILE ON THIS
000890*    SYSTEM.
000900     SELECT CNTREJ
000910         ASSIGN TO CNTREJ
000920         ORGANIZATION IS RECORD SEQUENTIAL.
000930 
000940 DATA DIVISION.
000950 FILE SECTION.
000960 
000970 FD  PRDMAS
000980     LABEL RECORD IS STANDARD
000990     DATA RECORD IS PRD-MASTER-RECORD.
001000 COPY CPPRDMS.
001010 
001020*    ONE COUNT-CHANGE TRANSACTION KEYED IN BY THE WAREHOUSE
001030*    DESK.  CT-INITIAL-FLAG IS 'Y' ONLY ON THE ONE TRANSACTION
001040*    THAT ESTABLISHES A NEW PRODUCT'S STARTING COUNT.
001050 FD  CNTTRN
001060     LABEL RECORD IS STANDARD
001070     DATA RECORD IS CT-TRANS-RECORD.
001080 01  CT-TRANS-RECORD.
001090     05  CT-PRODUCT-ID           PIC 9(9).
001100     05  CT-NEW-COUNT            PIC S9(9).
001110     05  CT-INITIAL-FLAG         PIC X.
001120         88  CT-IS-INITIAL           VALUE 'Y'.
001130     05  CT-NOTES                PIC X(60).
001140     05  FILLER                  PIC X(20).
001150 
001160*    CT-NOTES IS FREE-TEXT KEYED BY THE WAREHOUSE DESK -- CARRIED
001170*    STRAIGHT THROUGH TO THE HISTORY ROW, NEVER VALIDATED.
001180 FD  HISTFL
001190     LABEL RECORD IS STANDARD
001200     DATA RECORD IS PCH-HISTORY-RECORD.
001210 COPY CPPCHST.
001220 
001230*    132-CHARACTER LINE-PRINTER WIDTH, SAME AS EVERY OTHER PRINT
001240*    FILE ON THIS SYSTEM.
001250 FD  CNTREJ
001260     LABEL RECORD IS OMITTED
001270     RECORD CONTAINS 132 CHARACTERS
001280     DATA RECORD IS REJ-LINE.
001290 01  REJ-LINE                       PIC X(132).
001300 
001310 WORKING-STORAGE SECTION.
001320
001330*----------------------------------------------------------------
001340*  STAND-ALONE 77-LEVEL SCRATCH ITEMS -- SHOP CONVENTION FOR A
001350*  SINGLE MISCELLANEOUS COUNTER OR WORK AREA THAT DOES NOT
001360*  BELONG UNDER ANY ONE OF THE GROUPS BELOW.
001370*----------------------------------------------------------------
001380*    RUN-WIDE WATERMARK ON THE LARGEST ABSOLUTE COUNT-CHANGE
001390*    POSTED TO HISTFL -- SEE 2400-WRITE-HISTORY.
001400 77  WS-77-MAX-CHANGE-SEEN       PIC 9(9)    COMP    VALUE ZERO.
001410*    SCRATCH SIGN-STRIPPING AREA FOR THE COMPARE ABOVE -- HOLDS
001420*    A SIGNED COPY OF PCH-CHANGE-AMOUNT LONG ENOUGH TO FLIP ITS
001430*    SIGN POSITIVE BEFORE THE WATERMARK COMPARE.
001440 77  WS-77-ABS-CHANGE            PIC S9(9)   COMP    VALUE ZERO.
001450*
001460*----------------------------------------------------------------
001470*  FILE STATUS BYTES -- CHECKED AFTER EVERY OPEN.  RANDOM READ
001480*  AND REWRITE OUTCOMES ON PRDMAS ARE HANDLED WITH INVALID KEY,
001490*  NOT BY TESTING WS-PRDMAS-STATUS DIRECTLY.
001500*----------------------------------------------------------------
001510 01  WS-FILE-STATUSES.
001520     05  WS-PRDMAS-STATUS        PIC XX      VALUE '00'.
001530     05  WS-CNTTRN-STATUS        PIC XX      VALUE '00'.
001540     05  WS-HISTFL-STATUS        PIC XX      VALUE '00'.
001550     05  FILLER                  PIC X(02).
001560
001570*    RELATIVE KEY FOR PRDMAS -- MOVED FROM CT-PRODUCT-ID BEFORE
001580*    EVERY RANDOM READ OR REWRITE.
001590 01  WS-REL-KEYS.
001600     05  WS-PRD-REL-KEY          PIC 9(9)    COMP.
001610     05  FILLER                  PIC X(02).
001620
001630*    LOOP-CONTROL AND LOOKUP-RESULT SWITCHES.
001640 01  WS-SWITCHES.
001650     05  WS-MORE-TRANS           PIC X(3)    VALUE 'YES'.
001660     05  WS-PRD-FOUND            PIC X(3)    VALUE 'NO'.
001670         88  WS-PRD-ON-FILE           VALUE 'YES'.
001680     05  FILLER                  PIC X(03).
001690
001700*    RUN COUNTERS -- ALL COMP, PRINTED ON THE 3000-CLOSING
001710*    DISPLAY LINES AND, SINCE RQ-098, CARRIED FORWARD AS THE
001720*    RUN SUMMARY OPERATIONS CHECKS EACH MORNING.
001730 01  WS-COUNTERS.
001740*        TRANSACTIONS READ OFF CNTTRN.
001750     05  WS-TRANS-READ-CTR       PIC 9(7)    COMP    VALUE ZERO.
001760*        TRANSACTIONS THAT POSTED CLEAN, EITHER AS A CHANGE
001770*        AGAINST AN EXISTING PRODUCT OR AS AN INITIAL LOAD.
001780     05  WS-TRANS-POST-CTR       PIC 9(7)    COMP    VALUE ZERO.
001790*        TRANSACTIONS NAMING A PRODUCT NOT ON THE CATALOG AND
001800*        NOT FLAGGED INITIAL -- WRITTEN TO CNTREJ.
001810     05  WS-TRANS-REJ-CTR        PIC 9(7)    COMP    VALUE ZERO.
001820*        NEXT HISTFL KEY TO ASSIGN.
001830     05  WS-HIST-ID-CTR          PIC 9(9)    COMP    VALUE ZERO.
001840*        CNTREJ PAGE COUNTER.
001850     05  WS-PCTR                 PIC 99      COMP    VALUE ZERO.
001860     05  FILLER                  PIC X(02).
001870
001880*    THE PRODUCT'S COUNT AS IT STOOD BEFORE THIS TRANSACTION WAS
001890*    APPLIED -- SAVED SO 2400-WRITE-HISTORY CAN SHOW OLD-COUNT,
001900*    NEW-COUNT AND CHANGE-AMOUNT ON THE SAME LEDGER ROW.
001910 01  WS-WORK-FIELDS.
001920     05  WS-OLD-COUNT             PIC S9(9)  VALUE ZERO.
001930*        PADS THE GROUP TO AN EVEN BOUNDARY -- SAME HABIT AS
001940*        EVERY OTHER GROUP-LEVEL ITEM IN THIS PROGRAM.
001950     05  FILLER                  PIC X(02).
001960 
001970*    CURRENT SYSTEM DATE, SHOP STANDARD ACCEPT FROM DATE/TIME.
001980 01  WS-TODAY-DATE               PIC 9(6).
001990 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
002000     05  WS-TD-YY                PIC 99.
002010     05  WS-TD-MM                PIC 99.
002020     05  WS-TD-DD                PIC 99.
002030*
002040*    STRUCK BY 1010-CALC-CENTURY EVERY RUN -- SEE Y2K-01/Y2K-04
002050*    BELOW.  NEVER SET THIS FROM A LITERAL AGAIN.
002060 01  WS-TODAY-CENTURY             PIC 9(4)    VALUE ZERO.
002070 01  WS-CENTURY-BASE              PIC 99      COMP    VALUE ZERO.
002080 
002090 01  WS-TIME-NOW                 PIC 9(8).
002100 01  WS-TIME-NOW-R REDEFINES WS-TIME-NOW.
002110     05  WS-TN-HH                PIC 99.
002120     05  WS-TN-MI                PIC 99.
002130     05  WS-TN-SS                PIC 99.
002140     05  WS-TN-HS                PIC 99.
002150 
002160*    UNSIGNED VIEW OF THE TRANSACTION'S NEW COUNT, USED WHEN
002170*    THE REJECT LISTING PRINTS THE VALUE WITHOUT A SIGN
002180*    OVERPUNCH ARTIFACT.  O-CNTREJ-NEW-COUNT BELOW IS SIGNED
002190*    EDITED INSTEAD, SO IN PRACTICE THIS REDEFINITION IS THE
002200*    SPARE COPY LEFT FROM THE ORIGINAL RQ-085 WRITE-UP.
002210 01  CT-NEW-COUNT-DISPLAY         PIC S9(9)   VALUE ZERO.
002220 01  CT-NEW-COUNT-UNSIGNED REDEFINES CT-NEW-COUNT-DISPLAY
002230                                  PIC 9(9).
002240 
002250*    WRITTEN ONCE, AT THE TOP OF THE RUN, BY 9900-HEADING --
002260*    THIS REPORT NEVER PAGE-BREAKS MID-RUN.
002270 01  CNTREJ-HEADING-LINE.
002280     05  FILLER                  PIC X(20)   VALUE
002290         'PRDCNT01 - '.
002300     05  FILLER                  PIC X(30)   VALUE
002310         'PRODUCT-NOT-FOUND REJECTS'.
002320     05  FILLER                  PIC X(12)   VALUE SPACES.
002330     05  FILLER                  PIC X(6)    VALUE 'PAGE: '.
002340     05  O-CNTREJ-PCTR           PIC Z9.
002350 
002360*    ONE LINE PER PRODUCT-NOT-FOUND TRANSACTION -- NO OLD-COUNT
002370*    OR CHANGE-AMOUNT PRINTED SINCE THE PRODUCT NEVER MATCHED.
002380 01  CNTREJ-DETAIL-LINE.
002390     05  FILLER                  PIC X(4)    VALUE SPACES.
002400     05  O-CNTREJ-PRODUCT-ID     PIC 9(9).
002410     05  FILLER                  PIC X(4)    VALUE SPACES.
002420     05  O-CNTREJ-NEW-COUNT      PIC -ZZZ,ZZ9.
002430     05  FILLER                  PIC X(4)    VALUE SPACES.
002440     05  O-CNTREJ-TEXT           PIC X(40).
002450     05  FILLER                  PIC X(63)   VALUE SPACES.
002460 
002470*    SPACER LINE BETWEEN THE HEADING AND THE FIRST DETAIL ROW.
002480 01  CNTREJ-BLANK-LINE.
002490     05  FILLER                  PIC X(132)  VALUE SPACES.
002500 
002510 PROCEDURE DIVISION.
002520 
002530*---------------------------------------------------------------
002540*  0000-PRDCNT01   -   PROGRAM MAINLINE.  RUNS AHEAD OF THE
002550*  ORDER-PROCESSING NIGHTLY STREAM -- WAREHOUSE COUNT CHANGES
002560*  ARE POSTED FIRST SO ORDFIN01'S STOCK-SUFFICIENCY CHECK SEES
002570*  THE CURRENT DAY'S RESTOCKS AND ADJUSTMENTS.
002580*---------------------------------------------------------------
002590 0000-PRDCNT01.
002600     PERFORM 1000-INIT.
002610     PERFORM 2000-MAINLINE THRU 2000-EXIT
002620         UNTIL WS-MORE-TRANS = 'NO'.
002630     PERFORM 3000-CLOSING.
002640     STOP RUN.
002650
002660*---------------------------------------------------------------
002670*  1000-INIT   -   OPEN PRDMAS I-O (BOTH READ AND REWRITE ARE
002680*  NEEDED AGAINST IT), CNTTRN INPUT, HISTFL EXTEND (APPENDING
002690*  TO THE RUNNING LEDGER, NEVER TRUNCATING IT) AND CNTREJ
002700*  OUTPUT, THEN STAMP THE RUN DATE AND PRIME THE FIRST READ.
002710*---------------------------------------------------------------
002720 1000-INIT.
002730     ACCEPT WS-TODAY-DATE FROM DATE.
002740     ACCEPT WS-TIME-NOW FROM TIME.
002750     PERFORM 1010-CALC-CENTURY THRU 1010-EXIT.
002760
002770*    I-O, NOT INPUT -- EVERY POSTED TRANSACTION REWRITES (OR, ON
002780*    AN INITIAL LOAD, WRITES) THE PRODUCT'S SLOT IN PLACE.
002790     OPEN I-O PRDMAS.
002800     OPEN INPUT CNTTRN.
002810     OPEN EXTEND HISTFL.
002820     OPEN OUTPUT CNTREJ.
002830
002840     PERFORM 9900-HEADING.
002850     PERFORM 9000-READ-TRANS.
002860
002870*---------------------------------------------------------------
002880*  1010-CALC-CENTURY   -   Y2K-01 WINDOWING RULE.  ACCEPT FROM
002890*  DATE ONLY EVER RETURNS THE LAST TWO DIGITS OF THE YEAR, SO
002900*  THE CENTURY HAS TO BE DERIVED, NOT ASSUMED.  THIS SHOP'S
002910*  STANDING WINDOW (SET WHEN Y2K-01 WAS CLOSED, RE-CONFIRMED
002920*  CLEAN BY Y2K-04): YY 00-49 IS 20XX, YY 50-99 IS 19XX.  NO
002930*  COUNT TRANSACTION ON THIS SYSTEM PREDATES 1992, SO THE
002940*  WINDOW CANNOT MISCLASSIFY A REAL RUN DATE.
002950*---------------------------------------------------------------
002960 1010-CALC-CENTURY.
002970     IF WS-TD-YY < 50
002980         MOVE 20 TO WS-CENTURY-BASE
002990     ELSE
003000         MOVE 19 TO WS-CENTURY-BASE
003010     END-IF.
003020     COMPUTE WS-TODAY-CENTURY = WS-CENTURY-BASE * 100 + WS-TD-YY.
003030
003040 1010-EXIT.
003050     EXIT.
003060
003070*---------------------------------------------------------------
003080*  2000-MAINLINE   -   BATCH FLOW: STOCK MOVEMENT LEDGER, ONE
003090*  COUNT-CHANGE TRANSACTION AT A TIME.
003100*---------------------------------------------------------------
003110*    ROUTING USES GO TO OUT TO 2000-READ-NEXT ONCE A TRANSACTION
003120*    IS CLASSIFIED AND POSTED -- SHOP STANDARD FOR A DISPATCH
003130*    PARAGRAPH WITH A COMMON CLEANUP STEP AT THE BOTTOM.
003140 2000-MAINLINE.
003150*    COUNTED WHETHER THE TRANSACTION EVENTUALLY POSTS, IS AN
003160*    INITIAL LOAD, OR IS REJECTED -- THIS IS "TRANSACTIONS SEEN",
003170*    NOT "TRANSACTIONS APPLIED".
003180     ADD 1 TO WS-TRANS-READ-CTR.
003190
003200*    RELATIVE KEY LOOKUP -- PRODUCT-ID DOUBLES AS THE RELATIVE
003210*    RECORD NUMBER ON PRDMAS, NO SEPARATE INDEX FILE NEEDED.
003220     MOVE CT-PRODUCT-ID TO WS-PRD-REL-KEY.
003230     PERFORM 9200-READ-PRODUCT THRU 9200-EXIT.
003240
003250     IF WS-PRD-ON-FILE
003260         PERFORM 2100-POST-CHANGE THRU 2100-EXIT
003270         ADD 1 TO WS-TRANS-POST-CTR
003280         GO TO 2000-READ-NEXT
003290     END-IF.
003300     IF CT-IS-INITIAL
003310         PERFORM 2200-POST-INITIAL-LOAD THRU 2200-EXIT
003320         ADD 1 TO WS-TRANS-POST-CTR
003330         GO TO 2000-READ-NEXT
003340     END-IF.
003350     PERFORM 2900-REJECT-TRANS THRU 2900-EXIT.
003360     ADD 1 TO WS-TRANS-REJ-CTR.
003370
003380 2000-READ-NEXT.
003390     PERFORM 9000-READ-TRANS.
003400
003410 2000-EXIT.
003420     EXIT.
003430
003440*---------------------------------------------------------------
003450*  2100-POST-CHANGE   -   BUSINESS RULE: STOCK-CHANGE
003460*  CLASSIFICATION.  ORDER OF TEST MATTERS -- EQUAL COUNT IS AN
003470*  ADJUSTMENT WITH NO NET CHANGE, LESS THAN THE OLD COUNT IS A
003480*  SALE-STYLE REDUCTION (RARE HERE, KEPT FOR SYMMETRY WITH
003490*  ORDFIN01'S LEDGER ROWS), GREATER THAN THE OLD COUNT IS A
003500*  RESTOCK.
003510*---------------------------------------------------------------
003520 2100-POST-CHANGE.
003530     MOVE PRD-PRODUCT-COUNT TO WS-OLD-COUNT.
003540
003550*    RQ-061 -- EQUAL-COUNT MUST BE TESTED BEFORE LESS-THAN OR
003560*    AN ADJUSTMENT THAT HAPPENS TO MATCH THE OLD COUNT WOULD
003570*    NEVER BE REACHED (EVALUATE TESTS IN ORDER, FIRST MATCH WINS).
003580     EVALUATE TRUE
003590         WHEN CT-NEW-COUNT = WS-OLD-COUNT
003600             MOVE 'ADJUSTMENT' TO PCH-CHANGE-TYPE
003610         WHEN CT-NEW-COUNT < WS-OLD-COUNT
003620             MOVE 'SALE' TO PCH-CHANGE-TYPE
003630         WHEN OTHER
003640             MOVE 'RESTOCK' TO PCH-CHANGE-TYPE
003650     END-EVALUATE.
003660 
003670     MOVE CT-NEW-COUNT TO PRD-PRODUCT-COUNT.
003680 
003690     REWRITE PRD-MASTER-RECORD
003700         INVALID KEY
003710             DISPLAY 'PRDCNT01 - PRDMAS REWRITE FAILED '
003720                 WS-PRD-REL-KEY
003730             STOP RUN
003740     END-REWRITE.
003750 
003760     PERFORM 2400-WRITE-HISTORY THRU 2400-EXIT.
003770 
003780 2100-EXIT.
003790     EXIT.
003800 
003810*---------------------------------------------------------------
003820*  2200-POST-INITIAL-LOAD   -   NEW PRODUCT'S FIRST COUNT
003830*  TRANSACTION.  THE PRODUCT SLOT IS EMPTY (RELATIVE RECORD
003840*  NOT YET WRITTEN) SO THE MASTER RECORD IS BUILT HERE.
003850*---------------------------------------------------------------
003860 2200-POST-INITIAL-LOAD.
003870     MOVE ZERO TO WS-OLD-COUNT.
003880     MOVE ZERO TO PRD-MASTER-RECORD.
003890     MOVE CT-PRODUCT-ID TO PRD-PRODUCT-ID.
003900     MOVE CT-NEW-COUNT TO PRD-PRODUCT-COUNT.
003910*    RQ-038 -- THE INITIAL LOAD IS THE ONLY POINT A NEW PRODUCT
003920*    SLOT EVER COMES INTO EXISTENCE ON THIS FILE.  RQ-124
003930*    (05/14/03 SAO) -- THE OLD STATUS-BYTE MOVE THAT USED TO
003940*    SIT HERE WAS REMOVED WITH PRD-RECORD-STATUS -- SEE CPPRDMS.
003950     MOVE 'INITIAL' TO PCH-CHANGE-TYPE.
003960 
003970     WRITE PRD-MASTER-RECORD
003980         INVALID KEY
003990             DISPLAY 'PRDCNT01 - PRDMAS WRITE FAILED '
004000                 WS-PRD-REL-KEY
004010             STOP RUN
004020     END-WRITE.
004030 
004040     PERFORM 2400-WRITE-HISTORY THRU 2400-EXIT.
004050 
004060 2200-EXIT.
004070     EXIT.
004080 
004090*---------------------------------------------------------------
004100*  2400-WRITE-HISTORY   -   ONE PRODUCT-COUNT-HISTORY ROW PER
004110*  TRANSACTION POSTED.
004120*---------------------------------------------------------------
004130 2400-WRITE-HISTORY.
004140     ADD 1 TO WS-HIST-ID-CTR.
004150     MOVE WS-HIST-ID-CTR TO PCH-HISTORY-ID.
004160     MOVE CT-PRODUCT-ID TO PCH-PRODUCT-ID.
004170     MOVE WS-OLD-COUNT TO PCH-OLD-COUNT.
004180     MOVE CT-NEW-COUNT TO PCH-NEW-COUNT.
004190     COMPUTE PCH-CHANGE-AMOUNT = CT-NEW-COUNT - WS-OLD-COUNT.
004200*    WS-77-MAX-CHANGE-SEEN TRACKS THE LARGEST SINGLE COUNT SWING
004210*    POSTED THIS RUN (SIGN IGNORED) -- HELPS OPERATIONS SPOT A
004220*    KEYING ERROR ON THE TRANSACTION FILE WITHOUT SCANNING EVERY
004230*    HISTFL ROW BY HAND.  NO INTRINSIC FUNCTION -- SIGN STRIPPED
004240*    BY HAND THE SAME WAY THE REST OF THIS SHOP'S CODE DOES.
004250     MOVE PCH-CHANGE-AMOUNT TO WS-77-ABS-CHANGE.
004260     IF WS-77-ABS-CHANGE < 0
004270         MULTIPLY -1 BY WS-77-ABS-CHANGE
004280     END-IF.
004290     IF WS-77-ABS-CHANGE > WS-77-MAX-CHANGE-SEEN
004300         MOVE WS-77-ABS-CHANGE TO WS-77-MAX-CHANGE-SEEN
004310     END-IF.
004320     PERFORM 9600-STAMP-HIST-DATE.
004330     MOVE CT-NOTES TO PCH-HISTORY-NOTES.
004340 
004350     WRITE PCH-HISTORY-RECORD.
004360 
004370 2400-EXIT.
004380     EXIT.
004390 
004400*---------------------------------------------------------------
004410*  2900-REJECT-TRANS   -   TRANSACTION NAMES A PRODUCT NOT ON
004420*  THE CATALOG AND IS NOT FLAGGED AS AN INITIAL LOAD.
004430*---------------------------------------------------------------
004440*    NO HISTFL ROW IS WRITTEN FOR A REJECTED TRANSACTION -- THE
004450*    "EVERY TRANSACTION PRODUCES ONE HISTORY ROW" RULE APPLIES
004460*    ONLY TO TRANSACTIONS THAT ACTUALLY POST.
004470 2900-REJECT-TRANS.
004480*    O-CNTREJ FIELDS SIT DIRECTLY UNDER CNTREJ-DETAIL-LINE --
004490*    NO INTERMEDIATE WORK RECORD, SAME AS THE OTHER PRINT LINES
004500*    BUILT ON THIS SYSTEM.
004510     MOVE CT-PRODUCT-ID TO O-CNTREJ-PRODUCT-ID.
004520     MOVE CT-NEW-COUNT TO O-CNTREJ-NEW-COUNT.
004530     MOVE 'PRODUCT NOT ON CATALOG' TO O-CNTREJ-TEXT.
004540     WRITE REJ-LINE FROM CNTREJ-DETAIL-LINE
004550         AFTER ADVANCING 1 LINE.
004560 
004570 2900-EXIT.
004580     EXIT.
004590 
004600*---------------------------------------------------------------
004610*  3000-CLOSING   -   RUN-CONTROL COUNTS TO THE CONSOLE, THEN
004620*  CLOSE ALL FOUR FILES.  POST-CTR PLUS REJ-CTR SHOULD ALWAYS
004630*  EQUAL READ-CTR.
004640*---------------------------------------------------------------
004650 3000-CLOSING.
004660*    RQ-098 -- THESE FOUR LINES ARE WHAT OPERATIONS COPIES INTO
004670*    THE MORNING RUN SUMMARY, IN THIS ORDER, EVERY DAY.
004680     DISPLAY 'PRDCNT01 - TRANSACTIONS READ......' WS-TRANS-READ-CTR.
004690     DISPLAY 'PRDCNT01 - TRANSACTIONS POSTED....' WS-TRANS-POST-CTR.
004700     DISPLAY 'PRDCNT01 - TRANSACTIONS REJECTED..' WS-TRANS-REJ-CTR.
004710     DISPLAY 'PRDCNT01 - LARGEST COUNT CHANGE....' WS-77-MAX-CHANGE-SEEN.
004720 
004730*    NO FILE-STATUS CHECK ON CLOSE -- SAME SHOP HABIT AS THE
004740*    OTHER THREE NIGHTLY PROGRAMS.
004750     CLOSE PRDMAS.
004760     CLOSE CNTTRN.
004770     CLOSE HISTFL.
004780     CLOSE CNTREJ.
004790 
004800*---------------------------------------------------------------
004810*  9000-READ-TRANS   -   PRIMARY-FILE SEQUENTIAL READ, DRIVES
004820*  THE 2000-MAINLINE PERFORM ... UNTIL LOOP.
004830*---------------------------------------------------------------
004840 9000-READ-TRANS.
004850*    INTO CLAUSE MOVES STRAIGHT TO THE 01-LEVEL DECLARED IN THE
004860*    FD ITSELF -- CNTTRN HAS NO SEPARATE COPYBOOK.
004870     READ CNTTRN INTO CT-TRANS-RECORD
004880         AT END
004890             MOVE 'NO' TO WS-MORE-TRANS
004900     END-READ.
004910 
004920*---------------------------------------------------------------
004930*  9200-READ-PRODUCT   -   RANDOM READ OF PRDMAS BY RELATIVE
004940*  KEY.  ABSENCE IS NOT AN ERROR HERE -- IT IS WHAT ROUTES A
004950*  TRANSACTION TO THE INITIAL-LOAD PATH IN 2000-MAINLINE.
004960*---------------------------------------------------------------
004970 9200-READ-PRODUCT.
004980     MOVE 'NO' TO WS-PRD-FOUND.
004990     READ PRDMAS
005000         INVALID KEY
005010             MOVE 'NO' TO WS-PRD-FOUND
005020         NOT INVALID KEY
005030             MOVE 'YES' TO WS-PRD-FOUND
005040     END-READ.
005050 
005060 9200-EXIT.
005070     EXIT.
005080 
005090*---------------------------------------------------------------
005100*  9600-STAMP-HIST-DATE   -   COPIES THE RUN DATE/TIME FIELDS
005110*  INTO THE LEDGER RECORD'S CHANGED-AT GROUP.  WS-TODAY-CENTURY
005120*  IS ALREADY A REAL 4-DIGIT YEAR BY THIS POINT -- SEE
005130*  1010-CALC-CENTURY ABOVE.
005140*---------------------------------------------------------------
005150 9600-STAMP-HIST-DATE.
005160*    THREE SEPARATE MOVES, NOT ONE GROUP MOVE -- PCH-CHANGED-AT
005170*    IS A NUMERIC-DISPLAY DATE GROUP, NOT A REDEFINITION OF
005180*    WS-TODAY-DATE, SO THE PIECES HAVE TO BE MOVED ONE AT A TIME.
005190     MOVE WS-TODAY-CENTURY TO PCH-CH-YYYY.
005200     MOVE WS-TD-MM TO PCH-CH-MM.
005210     MOVE WS-TD-DD TO PCH-CH-DD.
005220     MOVE WS-TN-HH TO PCH-CH-HH.
005230     MOVE WS-TN-MI TO PCH-CH-MI.
005240     MOVE WS-TN-SS TO PCH-CH-SS.
005250 
005260*---------------------------------------------------------------
005270*  9900-HEADING   -   ONE-TIME PAGE-1 HEADING FOR CNTREJ, SAME
005280*  SHAPE AS ORDTOT01'S ORDREJ HEADING.
005290*---------------------------------------------------------------
005300 9900-HEADING.
005310*    WS-PCTR NEVER GOES ABOVE 1 ON THIS REPORT -- CARRIED FOR
005320*    SHAPE-CONSISTENCY WITH THE OTHER THREE NIGHTLY PROGRAMS'
005330*    HEADING PARAGRAPHS, ALL OF WHICH DO BUMP A REAL PAGE COUNTER.
005340     ADD 1 TO WS-PCTR.
005350     MOVE WS-PCTR TO O-CNTREJ-PCTR.
005360     WRITE REJ-LINE FROM CNTREJ-HEADING-LINE
005370         AFTER ADVANCING PAGE.
005380     WRITE REJ-LINE FROM CNTREJ-BLANK-LINE
005390         AFTER ADVANCING 1 LINE.
