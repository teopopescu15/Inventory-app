000010*=============================================================*
000020* CPORDIT  -  ORDER LINE-ITEM RECORD                          *
000030* ONE ENTRY PER PRODUCT ON AN ORDER.  PRODUCT-TITLE AND       *
000040* UNIT-PRICE ARE SNAPSHOTS TAKEN WHEN THE LINE WAS ADDED --   *
000050* THEY DO NOT TRACK LATER CHANGES TO THE CATALOG.  THE FILE   *
000060* IS KEPT IN ORDER-ID MAJOR / ORDER-ITEM-ID MINOR SEQUENCE.   *
000070*=============================================================*
000080 01  OI-ITEM-RECORD.
000090     05  OI-ORDER-ITEM-ID        PIC 9(9).
000100     05  OI-ORDER-ID             PIC 9(9).
000110     05  OI-PRODUCT-ID           PIC 9(9).
000120     05  OI-PRODUCT-TITLE        PIC X(100).
000130     05  OI-QUANTITY             PIC 9(7).
000140     05  OI-UNIT-PRICE           PIC S9(7)V99.
000150     05  OI-SUBTOTAL             PIC S9(7)V99.
000160     05  FILLER                  PIC X(8).
000170*
000180*    ALTERNATE VIEW, PRODUCT-ID LEADING, USED WHEN THE ITEM
000190*    TABLE IS WALKED TO CROSS-CHECK A PRODUCT AGAINST EVERY
000200*    LINE THAT SOLD IT DURING A FINALIZATION RUN.
000210 01  OI-ITEM-BY-PRODUCT REDEFINES OI-ITEM-RECORD.
000220     05  OI-ALT-PRODUCT-ID       PIC 9(9).
000230     05  OI-ALT-ORDER-ID         PIC 9(9).
000240     05  OI-ALT-ORDER-ITEM-ID    PIC 9(9).
000250     05  FILLER                  PIC X(133).
