000010*=============================================================*
000020* CPORDMS  -  ORDER HEADER MASTER RECORD                      *
000030* ONE ENTRY PER CUSTOMER ORDER.  ORDER-STATUS STARTS PENDING  *
000040* AND MOVES TO FINALIZED ONE TIME ONLY, WHEN ORDFIN01 POSTS   *
000050* THE ORDER.  TOTAL-ITEMS/TOTAL-AMOUNT ARE STRUCK BY ORDTOT01 *
000060* BEFORE THE ORDER IS EVER OFFERED TO ORDFIN01.                *
000070*=============================================================*
000080 01  ORD-MASTER-RECORD.
000090     05  ORD-ORDER-ID            PIC 9(9).
000100     05  ORD-COMPANY-ID          PIC 9(9).
000110     05  ORD-CLIENT-NAME         PIC X(100).
000120     05  ORD-CLIENT-COMPANY      PIC X(100).
000130     05  ORD-CLIENT-ADDRESS      PIC X(255).
000140     05  ORD-CLIENT-CITY         PIC X(100).
000150     05  ORD-CLIENT-POSTAL-CODE  PIC X(20).
000160     05  ORD-CLIENT-PHONE        PIC X(30).
000170     05  ORD-CLIENT-EMAIL        PIC X(100).
000180     05  ORD-ORDER-NOTES         PIC X(500).
000190     05  ORD-ORDER-STATUS        PIC X(9).
000200         88  ORD-STAT-PENDING        VALUE 'PENDING'.
000210         88  ORD-STAT-FINALIZED      VALUE 'FINALIZED'.
000220     05  ORD-CREATED-AT          PIC X(19).
000230*
000240*        BROKEN-OUT VIEW OF ORD-CREATED-AT ("YYYY-MM-DD HH:MM:SS")
000250*        USED FOR REPORT HEADINGS AND DATE COMPARES.
000260     05  ORD-CREATED-AT-R REDEFINES ORD-CREATED-AT.
000270         10  ORD-CR-YYYY         PIC X(4).
000280         10  FILLER              PIC X.
000290         10  ORD-CR-MM           PIC X(2).
000300         10  FILLER              PIC X.
000310         10  ORD-CR-DD           PIC X(2).
000320         10  FILLER              PIC X.
000330         10  ORD-CR-HH           PIC X(2).
000340         10  FILLER              PIC X.
000350         10  ORD-CR-MI           PIC X(2).
000360         10  FILLER              PIC X.
000370         10  ORD-CR-SS           PIC X(2).
000380     05  ORD-FINALIZED-AT        PIC X(19).
000390*
000400*        SAME BREAKOUT AS ABOVE, APPLIED TO THE FINALIZED-AT
000410*        STAMP.  BLANK UNTIL ORDFIN01 FINALIZES THE ORDER.
000420     05  ORD-FINALIZED-AT-R REDEFINES ORD-FINALIZED-AT.
000430         10  ORD-FZ-YYYY         PIC X(4).
000440         10  FILLER              PIC X.
000450         10  ORD-FZ-MM           PIC X(2).
000460         10  FILLER              PIC X.
000470         10  ORD-FZ-DD           PIC X(2).
000480         10  FILLER              PIC X.
000490         10  ORD-FZ-HH           PIC X(2).
000500         10  FILLER              PIC X.
000510         10  ORD-FZ-MI           PIC X(2).
000520         10  FILLER              PIC X.
000530         10  ORD-FZ-SS           PIC X(2).
000540     05  ORD-TOTAL-ITEMS         PIC 9(7).
000550     05  ORD-TOTAL-AMOUNT        PIC S9(7)V99.
000560     05  ORD-INVOICE-NUMBER      PIC X(9).
000570*
000580*        SPLITS THE "INV-" LITERAL FROM THE 5-DIGIT SEQUENCE SO
000590*        THE SEQUENCE CAN BE READ AND INCREMENTED AS A NUMBER.
000600     05  ORD-INVOICE-NUMBER-R REDEFINES ORD-INVOICE-NUMBER.
000610         10  ORD-INV-PREFIX      PIC X(4).
000620         10  ORD-INV-SEQ-N       PIC 9(5).
000630     05  FILLER                  PIC X(6).
