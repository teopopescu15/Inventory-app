000010*=============================================================*
000020* CPPRDMS  -  PRODUCT CATALOG MASTER RECORD                   *
000030* ONE ENTRY PER PRODUCT.  PRODUCT-COUNT IS THE ON-HAND STOCK   *
000040* QUANTITY MAINTAINED BY ORDFIN01 (SALE) AND PRDCNT01          *
000050* (RESTOCK / ADJUSTMENT / INITIAL LOAD).                       *
000060*=============================================================*
000070 01  PRD-MASTER-RECORD.
000080     05  PRD-PRODUCT-ID          PIC 9(9).
000090     05  PRD-CATEGORY-ID         PIC 9(9).
000100     05  PRD-PRODUCT-TITLE       PIC X(100).
000110     05  PRD-PRODUCT-PRICE       PIC S9(7)V99.
000120     05  PRD-PRODUCT-COUNT       PIC S9(9).
000125*        RQ-124 (05/14/03 SAO) -- PRD-RECORD-STATUS AND ITS
000126*        TWO 88-LEVELS DROPPED FROM THIS LAYOUT.  THE BYTE
000127*        WAS BEING SET AT INITIAL LOAD AND NEVER READ BACK
000128*        BY ANY PROGRAM ON THE SYSTEM.  FILLER WIDENED BY
000129*        ONE BYTE TO HOLD THE RECORD AT ITS ORIGINAL LENGTH.
000160     05  FILLER                  PIC X(15).
000170*
000180*    ALTERNATE VIEW OF THE MASTER, KEYED CATEGORY-ID AHEAD OF
000190*    PRODUCT-ID, USED BY THE CATALOG LISTING UTILITIES WHEN A
000200*    CATEGORY GROUPING IS WANTED INSTEAD OF PRODUCT-ID ORDER.
000210 01  PRD-MASTER-BY-CATEGORY REDEFINES PRD-MASTER-RECORD.
000220     05  PRD-ALT-CATEGORY-ID     PIC 9(9).
000230     05  PRD-ALT-PRODUCT-ID      PIC 9(9).
000240     05  FILLER                  PIC X(133).
