000010*=============================================================*
000020* CPCOMPY  -  COMPANY (TENANT) MASTER RECORD                  *
000030* SUPPLIES THE "FROM" NAME AND EMAIL PRINTED ON THE INVOICE.  *
000040* NOT A SIGN-ON OR SECURITY RECORD -- COMPANY-ID IS SIMPLY THE *
000050* KEY FIELD CARRIED ON EVERY ORDER.                            *
000060*=============================================================*
000070 01  CMP-COMPANY-RECORD.
000080     05  CMP-COMPANY-ID          PIC 9(9).
000090     05  CMP-COMPANY-NAME        PIC X(60).
000100     05  CMP-COMPANY-EMAIL       PIC X(100).
000110     05  FILLER                  PIC X(10).
000120*
000130*    WHOLE-RECORD IMAGE, USED FOR BLOCK MOVES WHEN THE TABLE
000140*    IS INITIALIZED TO LOW-VALUES AT START OF RUN.
000150 01  CMP-COMPANY-IMAGE REDEFINES CMP-COMPANY-RECORD.
000160     05  FILLER                  PIC X(179).
