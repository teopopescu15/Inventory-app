000010*=============================================================*
000020* CPPCHST  -  PRODUCT COUNT HISTORY (STOCK LEDGER) RECORD     *
000030* APPEND-ONLY.  ONE ENTRY IS WRITTEN EVERY TIME A PRODUCT'S   *
000040* COUNT CHANGES -- AT INITIAL CATALOG LOAD, AT A SALE POSTED  *
000050* BY ORDFIN01, OR AT A MANUAL RESTOCK/ADJUSTMENT POSTED BY    *
000060* PRDCNT01.  NOTHING EVER UPDATES OR DELETES A HISTORY ROW.   *
000070*=============================================================*
000080 01  PCH-HISTORY-RECORD.
000090     05  PCH-HISTORY-ID          PIC 9(9).
000100     05  PCH-PRODUCT-ID          PIC 9(9).
000110     05  PCH-OLD-COUNT           PIC S9(9).
000120     05  PCH-NEW-COUNT           PIC S9(9).
000130     05  PCH-CHANGE-AMOUNT       PIC S9(9).
000140*
000150*        UNSIGNED VIEW OF THE CHANGE AMOUNT, FOR REPORTS THAT
000160*        SHOW MAGNITUDE AND CARRY THE SIGN AS A SEPARATE +/-.
000170     05  PCH-CHANGE-UNSIGNED REDEFINES PCH-CHANGE-AMOUNT
000180                                 PIC 9(9).
000190     05  PCH-CHANGE-TYPE         PIC X(10).
000200         88  PCH-TYPE-INITIAL        VALUE 'INITIAL'.
000210         88  PCH-TYPE-SALE           VALUE 'SALE'.
000220         88  PCH-TYPE-RESTOCK        VALUE 'RESTOCK'.
000230         88  PCH-TYPE-ADJUSTMENT     VALUE 'ADJUSTMENT'.
000240     05  PCH-CHANGED-AT          PIC X(19).
000250*
000260*        BROKEN-OUT VIEW OF PCH-CHANGED-AT, SAME SHAPE USED IN
000270*        CPORDMS.
000280     05  PCH-CHANGED-AT-R REDEFINES PCH-CHANGED-AT.
000290         10  PCH-CH-YYYY         PIC X(4).
000300         10  FILLER              PIC X.
000310         10  PCH-CH-MM           PIC X(2).
000320         10  FILLER              PIC X.
000330         10  PCH-CH-DD           PIC X(2).
000340         10  FILLER              PIC X.
000350         10  PCH-CH-HH           PIC X(2).
000360         10  FILLER              PIC X.
000370         10  PCH-CH-MI           PIC X(2).
000380         10  FILLER              PIC X.
000390         10  PCH-CH-SS           PIC X(2).
000400     05  PCH-HISTORY-NOTES       PIC X(255).
