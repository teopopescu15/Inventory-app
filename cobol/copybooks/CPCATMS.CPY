000010*=============================================================*
000020* CPCATMS  -  PRODUCT CATEGORY MASTER RECORD                  *
000030* NOT A CUSTOMER-FACING RECORD -- CARRIES THE COMPANY-ID THAT *
000040* OWNS EACH CATEGORY SO ORDFIN01 CAN CHECK THAT A PRODUCT ON  *
000050* AN ORDER BELONGS TO THE ORDERING COMPANY BEFORE IT WILL     *
000060* TOUCH THAT PRODUCT'S STOCK COUNT.                           *
000070*=============================================================*
000080 01  CAT-MASTER-RECORD.
000090     05  CAT-CATEGORY-ID         PIC 9(9).
000100     05  CAT-COMPANY-ID          PIC 9(9).
000110     05  CAT-CATEGORY-NAME       PIC X(60).
000120     05  FILLER                  PIC X(20).
000130*
000140*    ALTERNATE VIEW, COMPANY-ID AHEAD OF CATEGORY-ID, USED BY THE
000150*    CATEGORY LISTING UTILITIES WHEN CATEGORIES ARE WANTED GROUPED
000160*    BY OWNING COMPANY INSTEAD OF BY CATEGORY-ID.
000170 01  CAT-MASTER-BY-COMPANY REDEFINES CAT-MASTER-RECORD.
000180     05  CAT-ALT-COMPANY-ID      PIC 9(9).
000190     05  CAT-ALT-CATEGORY-ID     PIC 9(9).
000200     05  FILLER                  PIC X(80).
000210*
000220*    WHOLE-RECORD IMAGE, USED WHEN THE CATEGORY TABLE IS MOVED
000230*    AS A BLOCK RATHER THAN FIELD BY FIELD.
000240 01  CAT-MASTER-IMAGE REDEFINES CAT-MASTER-RECORD.
000250     05  FILLER                  PIC X(98).
