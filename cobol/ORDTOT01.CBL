000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          ORDTOT01.
000120 AUTHOR.              R T HOLLOWAY.
000130 INSTALLATION.        MERIDIAN SUPPLY CO. - DATA PROCESSING.
000140 DATE-WRITTEN.        03/21/1991.
000150 DATE-COMPILED.
000160 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170 
000180***************************************************************
000190* ORDTOT01  -  ORDER TOTALS CALCULATION                       *
000200*                                                              *
000210* FIRST STEP IN THE NIGHTLY ORDER RUN.  WALKS THE ORDER-ITEM   *
000220* FILE IN ORDER-ID GROUPS, STRIKES A SUBTOTAL ON EVERY GOOD    *
000230* LINE, AND ROLLS THE GROUP UP INTO TOTAL-ITEMS AND            *
000240* TOTAL-AMOUNT ON THE MATCHING ORDER-MASTER RECORD.  A LINE    *
000250* WITH A QUANTITY LESS THAN ONE IS BAD DATA -- IT IS DROPPED   *
000260* FROM THE ORDER AND LISTED ON ORDREJ, NOT CARRIED FORWARD.    *
000270* MUST RUN BEFORE ORDFIN01, WHICH ASSUMES TOTALS ARE ALREADY   *
000280* STRUCK WHEN IT DECIDES WHETHER TO FINALIZE AN ORDER.         *
000290***************************************************************
000300 
000310*---------------------------------------------------------------
000320*  C H A N G E   L O G
000330*---------------------------------------------------------------
000340* 03/21/91  RTH  ORIG   INITIAL WRITE-UP.                             ORIG
000350* 09/10/91  RTH  RQ-016 QUANTITY < 1 NOW REJECTED INSTEAD OF        RQ-016
000360*                       BEING TOTALED AS A NEGATIVE LINE.
000370* 02/14/93  PJM  RQ-044 TOTAL-ITEMS CHANGED FROM A LINE COUNT       RQ-044
000380*                       TO A SUM OF QUANTITY, PER ORDER DESK
000390*                       REQUEST (THEY WANT UNITS, NOT LINES).
000400* 06/15/95  PJM  RQ-072 ORDREJ HEADING/PAGING ADDED TO MATCH        RQ-072
000410*                       THE OTHER NIGHTLY-RUN REJECT REPORTS.
000420* 09/30/98  DAK  Y2K-01 CENTURY WINDOW STANDARDIZED PLANT-WIDE      Y2K-01
000430*                       -- SEE ORDFIN01 FOR THE SAME CHANGE.
000440*                       NO DATE FIELDS TOUCHED IN THIS PROGRAM.
000450* 02/11/99  DAK  Y2K-04 CENTURY-ROLL REGRESSION RUN CLEAN.          Y2K-04
000460* 07/18/01  SAO  RQ-104 ROUNDING ON THE SUBTOTAL COMPUTE            RQ-104
000470*                       CONFIRMED ROUNDED PER FINANCE REQUEST
000480*                       AFTER A PENNY-DRIFT COMPLAINT.
000490* 05/14/03  SAO  RQ-123 WS-CURRENT-SUBTOTAL, UNUSED SINCE THE       RQ-123
000500*                       ORIGINAL WRITE-UP, RECAST AS A WORKING
000510*                       77-LEVEL AND WIRED INTO THE PER-LINE
000520*                       SUBTOTAL ADD SO IT NOW HOLDS A REAL VALUE.
000530*---------------------------------------------------------------
000540 
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590 
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620
000630*    ORDER MASTER, INPUT SIDE.  ORDTOT01 RUNS AHEAD OF ORDFIN01
000640*    ON THE NIGHTLY SCHEDULE -- ITS JOB IS TO POST QUANTITY AND
000650*    DOLLAR TOTALS BEFORE ORDFIN01 EVER TOUCHES STOCK LEVELS.
000660     SELECT ORDMAS
000670         ASSIGN TO ORDMAS
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS IS WS-ORDMAS-STATUS.
000700
000710*    ORDER MASTER, OUTPUT SIDE -- OLD-MASTER/NEW-MASTER PATTERN,
000720*    SAME AS ORDFIN01.  EVERY ORDER READ HERE IS WRITTEN BACK
000730*    OUT WITH ITS TOTALS FILLED IN, ONE FOR ONE.
000740     SELECT ORDMSO
000750         ASSIGN TO ORDMSO
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS WS-ORDMSO-STATUS.
000780
000790*    LINE-ITEM DETAIL, INPUT SIDE.  SUBTOTAL IS COMPUTED HERE
000800*    AND ROLLED UP INTO THE ORDER MASTER'S RUNNING TOTALS.
000810     SELECT ORDITM
000820         ASSIGN TO ORDITM
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS IS WS-ORDITM-STATUS.
000850
000860*    LINE-ITEM DETAIL, OUTPUT SIDE -- CARRIES THE JUST-COMPUTED
000870*    OI-SUBTOTAL FORWARD SO ORDFIN01/INVRPT01 NEVER RECOMPUTE IT.
000880     SELECT ORDITO
000890         ASSIGN TO ORDITO
000900         ORGANIZATION IS LINE SEQUENTIAL
000910         FILE STATUS IS WS-ORDITO-STATUS.
000920
000930*    QUANTITY-REJECT PRINT FILE -- OUTPUT ONLY, NO FILE STATUS
000940*    CHECKED, SAME AS EVERY OTHER PRINT FILE ON THIS SYSTEM.
000950     SELECT ORDREJ
000960         ASSIGN TO ORDREJ
000970         ORGANIZATION IS RECORD SEQUENTIAL.
000980
000990 DATA DIVISION.
001000 FILE SECTION.
001010
001020 FD  ORDMAS
001030     LABEL RECORD IS STANDARD
001040     DATA RECORD IS ORD-MASTER-RECORD.
001050 COPY CPORDMS.
001060
001070*    SAME 1301-BYTE OUTPUT LAYOUT ORDFIN01 WRITES -- PLAIN PIC X
001080*    SINCE THIS PROGRAM NEVER RE-PARSES ITS OWN OUTPUT RECORD.
001090 FD  ORDMSO
001100     LABEL RECORD IS STANDARD
001110     DATA RECORD IS ORD-MASTER-OUT-REC.
001120 01  ORD-MASTER-OUT-REC             PIC X(1301).
001130
001140 FD  ORDITM
001150     LABEL RECORD IS STANDARD
001160     DATA RECORD IS OI-ITEM-RECORD.
001170 COPY CPORDIT.
001180
001190*    OUTPUT SIDE OF THE ITEM FILE -- FLAT PIC X, LENGTH MATCHES
001200*    CPORDIT EXACTLY SO A REWRITTEN OI-SUBTOTAL LINES UP BYTE
001210*    FOR BYTE WITH THE COPYBOOK VIEW ORDFIN01/INVRPT01 READ.
001220 FD  ORDITO
001230     LABEL RECORD IS STANDARD
001240     DATA RECORD IS OI-ITEM-OUT-REC.
001250 01  OI-ITEM-OUT-REC                PIC X(160).
001260
001270*    132-CHARACTER LINE-PRINTER WIDTH, SAME AS EVERY OTHER
001280*    PRINT FILE ON THIS SYSTEM.
001290 FD  ORDREJ
001300     LABEL RECORD IS OMITTED
001310     RECORD CONTAINS 132 CHARACTERS
001320     DATA RECORD IS REJ-LINE.
001330 01  REJ-LINE                       PIC X(132).
001340 
001350 WORKING-STORAGE SECTION.
001360 
001370*----------------------------------------------------------------
001380*  FILE STATUS BYTES -- ONE PER SELECT, CHECKED AFTER EVERY
001390*  OPEN/CLOSE.  READ AT-END CONDITIONS ARE HANDLED WITH THE
001400*  READ VERB'S OWN AT END CLAUSE, NOT BY TESTING THESE.
001410*----------------------------------------------------------------
001420 01  WS-FILE-STATUSES.
001430     05  WS-ORDMAS-STATUS        PIC XX      VALUE '00'.
001440     05  WS-ORDMSO-STATUS        PIC XX      VALUE '00'.
001450     05  WS-ORDITM-STATUS        PIC XX      VALUE '00'.
001460     05  WS-ORDITO-STATUS        PIC XX      VALUE '00'.
001470     05  FILLER                  PIC X(02).
001480
001490*    LOOP-CONTROL AND END-OF-FILE SWITCHES -- TESTED BY PERFORM
001500*    ... UNTIL CLAUSES, NEVER BY IF ON A FILE STATUS.
001510 01  WS-SWITCHES.
001520     05  WS-MORE-ORDERS          PIC X(3)    VALUE 'YES'.
001530     05  WS-ORDITM-EOF           PIC X(3)    VALUE 'NO'.
001540         88  WS-NO-MORE-ITEMS        VALUE 'YES'.
001550     05  FILLER                  PIC X(03).
001560
001570*    RUN COUNTERS -- ALL COMP, PRINTED ON THE 3000-CLOSING
001580*    DISPLAY LINES SO OPERATIONS CAN TIE OUTPUT BACK TO INPUT.
001590 01  WS-COUNTERS.
001600*        ORDER-MASTER GROUPS PROCESSED.
001610     05  WS-ORD-READ-CTR         PIC 9(7)    COMP    VALUE ZERO.
001620*        ITEM LINES READ ACROSS ALL GROUPS, GOOD AND BAD ALIKE.
001630     05  WS-ITEM-READ-CTR        PIC 9(7)    COMP    VALUE ZERO.
001640*        ITEM LINES DROPPED FOR QUANTITY BELOW ONE.
001650     05  WS-REJ-CTR              PIC 9(7)    COMP    VALUE ZERO.
001660*        ORDREJ PAGE COUNTER.
001670     05  WS-PCTR                 PIC 99      COMP    VALUE ZERO.
001680     05  FILLER                  PIC X(02).
001690 
001700*    ONE ORDER'S RUNNING TOTALS -- CLEARED AT THE TOP OF EACH
001710*    GROUP AND POSTED TO THE ORDER MASTER WHEN THE GROUP ENDS.
001720 01  WS-ORDER-ACCUM.
001730     05  WS-ORD-TOTAL-ITEMS      PIC 9(7)    COMP    VALUE ZERO.
001740     05  WS-ORD-TOTAL-AMOUNT     PIC S9(9)V99        VALUE ZERO.
001750     05  FILLER                  PIC X(02).
001760 
001770*    RQ-123 (05/14/03 SAO) -- THIS WAS AN UNUSED 01-LEVEL
001780*    HOLDOVER FROM THE ORIGINAL WRITE-UP.  RECAST AS THE
001790*    STAND-ALONE 77-LEVEL BELOW AND WIRED INTO 2110-CALC-ONE-
001800*    ITEM SO IT ACTUALLY HOLDS THE CURRENT LINE'S SUBTOTAL
001810*    BEFORE IT IS ADDED INTO THE ORDER-LEVEL ACCUMULATOR.
001820 77  WS-77-CURRENT-SUBTOTAL       PIC S9(7)V99       VALUE ZERO.
001830
001840*    CURRENT SYSTEM DATE, SHOP STANDARD ACCEPT FROM DATE/TIME
001850*    (NOT AN INTRINSIC FUNCTION).  NEITHER THIS PROGRAM NOR ITS
001860*    OUTPUT RECORDS STAMP A CENTURY -- ORDTOT01 NEVER WRITES A
001870*    TIMESTAMP FIELD, ONLY QUANTITIES AND AMOUNTS -- SO NO
001880*    1010-CALC-CENTURY PARAGRAPH IS NEEDED HERE THE WAY IT IS
001890*    IN ORDFIN01, PRDCNT01 AND INVRPT01.
001900 01  WS-TODAY-DATE               PIC 9(6).
001910 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
001920     05  WS-TD-YY                PIC 99.
001930     05  WS-TD-MM                PIC 99.
001940     05  WS-TD-DD                PIC 99.
001950 
001960 01  WS-TIME-NOW                 PIC 9(8).
001970 01  WS-TIME-NOW-R REDEFINES WS-TIME-NOW.
001980     05  WS-TN-HH                PIC 99.
001990     05  WS-TN-MI                PIC 99.
002000     05  WS-TN-SS                PIC 99.
002010     05  WS-TN-HS                PIC 99.
002020*    HUNDREDTHS OF A SECOND -- CARRIED FOR SYMMETRY WITH THE
002030*    OTHER NIGHTLY-RUN PROGRAMS' TIME-NOW REDEFINITION, NOT
002040*    REFERENCED ANYWHERE IN THIS PROGRAM'S LOGIC.
002050
002060*    REJECT-LINE WORK AREA -- LABEL/TEXT SPLIT, SAME SHOP
002070*    IDIOM USED IN ORDFIN01.  NOT ACTUALLY BUILT THROUGH THIS
002080*    FIELD IN 2190-REJECT-ITEM (THE MOVES GO STRAIGHT TO THE
002090*    ORDREJ-DETAIL-LINE FIELDS) -- KEPT HERE FOR CONSISTENCY
002100*    WITH THE OTHER PROGRAMS' WORKING-STORAGE SHAPE.
002110 01  WS-REJECT-LINE               PIC X(60).
002120 01  WS-REJECT-LINE-R REDEFINES WS-REJECT-LINE.
002130     05  WS-RL-LABEL             PIC X(20).
002140     05  WS-RL-TEXT              PIC X(40).
002150
002160*----------------------------------------------------------------
002170*  ORDREJ PRINT-LINE LAYOUTS -- HEADING, DETAIL AND BLANK, ALL
002180*  FULL 132-BYTE PRINT-CLASS RECORDS PER SHOP STANDARD.
002190*----------------------------------------------------------------
002200
002210*    ONE-TIME HEADING, WRITTEN ONCE PER RUN BY 9900-HEADING --
002220*    NOT REPEATED PER PAGE SINCE THIS REPORT NEVER PAGE-BREAKS.
002230 01  ORDREJ-HEADING-LINE.
002240     05  FILLER                  PIC X(20)   VALUE
002250         'ORDTOT01 - '.
002260     05  FILLER                  PIC X(30)   VALUE
002270         'BAD-QUANTITY ITEM REJECTS'.
002280     05  FILLER                  PIC X(12)   VALUE SPACES.
002290     05  FILLER                  PIC X(6)    VALUE 'PAGE: '.
002300     05  O-ORDREJ-PCTR           PIC Z9.
002310 
002320*    ORDER-ID AND PRODUCT-ID CARRY STRAIGHT ACROSS FROM THE
002330*    ITEM RECORD -- NO EDITING NEEDED, BOTH ARE ALREADY NUMERIC
002340*    KEYS RATHER THAN DOLLAR AMOUNTS.
002350 01  ORDREJ-DETAIL-LINE.
002360     05  FILLER                  PIC X(4)    VALUE SPACES.
002370     05  O-ORDREJ-ORDER-ID       PIC 9(9).
002380     05  FILLER                  PIC X(2)    VALUE SPACES.
002390     05  O-ORDREJ-PRODUCT-ID     PIC 9(9).
002400     05  FILLER                  PIC X(2)    VALUE SPACES.
002410     05  O-ORDREJ-QUANTITY       PIC -ZZZ,ZZ9.
002420     05  FILLER                  PIC X(4)    VALUE SPACES.
002430     05  O-ORDREJ-TEXT           PIC X(40).
002440     05  FILLER                  PIC X(58)   VALUE SPACES.
002450
002460*    PLAIN SPACE-FILL LINE, WRITTEN BETWEEN THE HEADING AND THE
002470*    FIRST DETAIL LINE -- NO OTHER SPACING USE ON THIS REPORT.
002480 01  ORDREJ-BLANK-LINE.
002490     05  FILLER                  PIC X(132)  VALUE SPACES.
002500 
002510 PROCEDURE DIVISION.
002520 
002530*---------------------------------------------------------------
002540*  0000-ORDTOT01   -   PROGRAM MAINLINE.  FIRST STEP OF THE
002550*  NIGHTLY ORDER RUN -- ORDFIN01 AND INVRPT01 BOTH DEPEND ON
002560*  ORD-TOTAL-ITEMS/ORD-TOTAL-AMOUNT ALREADY BEING STRUCK.
002570*  MUST NEVER RUN A SECOND TIME AGAINST THE SAME ORDMAS WITHOUT
002580*  RESETTING IT FROM THE PRIOR NIGHT'S OUTPUT FIRST.
002590*---------------------------------------------------------------
002600 0000-ORDTOT01.
002610     PERFORM 1000-INIT.
002620     PERFORM 2000-MAINLINE
002630         UNTIL WS-MORE-ORDERS = 'NO'.
002640     PERFORM 3000-CLOSING.
002650     STOP RUN.
002660 
002670*---------------------------------------------------------------
002680*  1000-INIT   -   OPEN THE FIVE FILES THIS RUN TOUCHES AND
002690*  PRIME BOTH READ-AHEADS BEFORE THE MAINLINE LOOP STARTS.
002700*  ORDMAS COMES IN LINE-SEQUENTIAL AND GOES OUT THE SAME WAY --
002710*  THIS PROGRAM REWRITES EVERY ORDER-MASTER RECORD, TOTALED OR
002720*  NOT, SO ORDFIN01 CAN OPEN A FRESH COPY WITH TOTALS ALREADY
002730*  STRUCK.
002740*---------------------------------------------------------------
002750 1000-INIT.
002760*    NEITHER FIELD FEEDS AN OUTPUT RECORD IN THIS PROGRAM --
002770*    ACCEPTED ANYWAY FOR PARITY WITH THE OTHER NIGHTLY PROGRAMS
002780*    SHOULD A FUTURE RUN-DATE STAMP EVER BE ADDED TO ORDMSO.
002790     ACCEPT WS-TODAY-DATE FROM DATE.
002800     ACCEPT WS-TIME-NOW FROM TIME.
002810
002820*    TWO INPUT FILES, THREE OUTPUT -- ORDMAS/ORDITM ARE READ ONLY,
002830*    ORDMSO/ORDITO ARE FRESH OLD-MASTER/NEW-MASTER COPIES, AND
002840*    ORDREJ IS THE PRINT FILE FOR DROPPED LINES.
002850     OPEN INPUT ORDMAS.
002860     OPEN OUTPUT ORDMSO.
002870     OPEN INPUT ORDITM.
002880     OPEN OUTPUT ORDITO.
002890     OPEN OUTPUT ORDREJ.
002900
002910*    HEADING FIRST, THEN THE TWO READ-AHEADS -- ORDITM IS
002920*    PRIMED BEFORE ORDMAS SO THE FIRST CALL TO 2100-CALC-ITEMS
002930*    ALREADY HAS A CURRENT OI-ORDER-ID TO COMPARE AGAINST.
002940     PERFORM 9900-HEADING.
002950     PERFORM 9500-READ-NEXT-ITEM.
002960     PERFORM 9100-READ-ORDER.
002970 
002980*---------------------------------------------------------------
002990*  2000-MAINLINE   -   BATCH FLOW: ORDER TOTALS CALCULATION,
003000*  ONE ORDER-MASTER GROUP AT A TIME.
003010*---------------------------------------------------------------
003020 2000-MAINLINE.
003030*    COUNTED WHETHER OR NOT THE ORDER HAS ANY GOOD LINES -- THIS
003040*    IS A COUNT OF ORDMAS GROUPS SEEN, NOT OF ORDERS FINALIZED
003050*    (THAT COUNT LIVES IN ORDFIN01, THE NEXT STEP IN THE RUN).
003060     ADD 1 TO WS-ORD-READ-CTR.
003070
003080*    TOTAL-ITEMS IS A SUM OF QUANTITY, NOT A LINE COUNT, PER
003090*    RQ-044 -- SEE THE CHANGE LOG.
003100     PERFORM 2100-CALC-ITEMS THRU 2100-EXIT.
003110
003120*    WS-ORDER-ACCUM WAS STRUCK BY 2100-CALC-ITEMS ABOVE -- POSTED
003130*    HERE, AFTER THE WHOLE GROUP HAS BEEN WALKED, RATHER THAN
003140*    LINE BY LINE, SO A PARTWAY REJECT NEVER LEAVES THE ORDER
003150*    MASTER WITH A HALF-STRUCK TOTAL.
003160     MOVE WS-ORD-TOTAL-ITEMS TO ORD-TOTAL-ITEMS.
003170     MOVE WS-ORD-TOTAL-AMOUNT TO ORD-TOTAL-AMOUNT.
003180
003190*    EVERY ORDER-MASTER RECORD IS REWRITTEN HERE, WHETHER OR
003200*    NOT IT HAD ANY GOOD LINES -- AN ORDER WITH ALL LINES
003210*    REJECTED STILL GOES OUT WITH ZERO TOTALS RATHER THAN BEING
003220*    DROPPED FROM ORDMSO.
003230     WRITE ORD-MASTER-OUT-REC FROM ORD-MASTER-RECORD.
003240
003250     PERFORM 9100-READ-ORDER.
003260 
003270*---------------------------------------------------------------
003280*  2100-CALC-ITEMS   -   BUSINESS RULE: SUBTOTAL AND ORDER
003290*  TOTAL ARITHMETIC.  ORDITM IS IN ORDER-ID MAJOR SEQUENCE, SO
003300*  A MATCHED READ-AHEAD PICKS UP THE WHOLE GROUP.
003310*---------------------------------------------------------------
003320 2100-CALC-ITEMS.
003330*    CLEARED AT THE TOP OF EVERY GROUP -- WS-ORDER-ACCUM IS NOT
003340*    A 01-LEVEL THAT INITIALIZE WOULD TOUCH ANYWHERE ELSE, SO
003350*    THE ZEROING HAS TO HAPPEN HERE, BY HAND, EVERY TIME.
003360     MOVE ZERO TO WS-ORD-TOTAL-ITEMS.
003370     MOVE ZERO TO WS-ORD-TOTAL-AMOUNT.
003380 
003390     PERFORM 2110-CALC-ONE-ITEM THRU 2110-EXIT
003400         UNTIL WS-NO-MORE-ITEMS
003410         OR OI-ORDER-ID NOT = ORD-ORDER-ID.
003420 
003430 2100-EXIT.
003440     EXIT.
003450 
003460*    QUANTITY-BELOW-1 CHECK USES A GO TO OUT TO THE PARAGRAPH'S
003470*    OWN EXIT, SHOP STANDARD FOR A VALIDATION LINE THAT DROPS
003480*    THE ITEM RATHER THAN FALLING THROUGH TO POST IT (SAME SHAPE
003490*    AS THE OLD FIELD-EDIT PARAGRAPHS -- GO TO INSIDE THE RANGE,
003500*    NEVER OUT OF IT).
003510 2110-CALC-ONE-ITEM.
003520     ADD 1 TO WS-ITEM-READ-CTR.
003530
003540     IF OI-QUANTITY < 1
003550         PERFORM 2190-REJECT-ITEM THRU 2190-EXIT
003560         PERFORM 9500-READ-NEXT-ITEM
003570         GO TO 2110-EXIT
003580     END-IF.
003590*    ROUNDED PER RQ-104 -- FINANCE'S PENNY-DRIFT COMPLAINT WAS
003600*    TRACED TO AN EARLIER VERSION OF THIS COMPUTE WITHOUT IT.
003610     COMPUTE OI-SUBTOTAL ROUNDED =
003620         OI-QUANTITY * OI-UNIT-PRICE.
003630*    SEE RQ-123 IN THE CHANGE LOG -- THIS 77-LEVEL EXISTS SOLELY
003640*    SO THE JUST-COMPUTED SUBTOTAL HAS A NAME OF ITS OWN BEFORE
003650*    IT IS ROLLED INTO THE ORDER-LEVEL ACCUMULATOR BELOW.
003660     MOVE OI-SUBTOTAL TO WS-77-CURRENT-SUBTOTAL.
003670     ADD OI-QUANTITY TO WS-ORD-TOTAL-ITEMS.
003680     ADD WS-77-CURRENT-SUBTOTAL TO WS-ORD-TOTAL-AMOUNT.
003690*    OI-SUBTOTAL IS WRITTEN BACK OUT SO ORDFIN01 AND INVRPT01
003700*    BOTH RUN OFF THE SAME FIGURE INSTEAD OF EACH RECOMPUTING IT.
003710     WRITE OI-ITEM-OUT-REC FROM OI-ITEM-RECORD.
003720     PERFORM 9500-READ-NEXT-ITEM.
003730
003740 2110-EXIT.
003750     EXIT.
003760 
003770*---------------------------------------------------------------
003780*  2190-REJECT-ITEM   -   LINE HAS A QUANTITY LESS THAN ONE.
003790*  DROPPED FROM THE ORDER, LISTED ON ORDREJ.
003800*---------------------------------------------------------------
003810 2190-REJECT-ITEM.
003820*    THE LINE IS NOT WRITTEN TO ORDITO -- A QUANTITY-BELOW-1
003830*    LINE IS DROPPED FROM THE ORDER ENTIRELY, NOT CARRIED
003840*    FORWARD FOR ORDFIN01 TO SEE.
003850     ADD 1 TO WS-REJ-CTR.
003860     MOVE OI-ORDER-ID TO O-ORDREJ-ORDER-ID.
003870     MOVE OI-PRODUCT-ID TO O-ORDREJ-PRODUCT-ID.
003880     MOVE OI-QUANTITY TO O-ORDREJ-QUANTITY.
003890*    O-ORDREJ-QUANTITY IS SIGNED-EDITED (PIC -ZZZ,ZZ9) SO A
003900*    NEGATIVE QUANTITY PRINTS WITH ITS SIGN RATHER THAN AS AN
003910*    UNSIGNED NUMBER THAT LOOKS LIKE GOOD DATA.
003920     MOVE 'QUANTITY BELOW 1, LINE DROPPED' TO O-ORDREJ-TEXT.
003930     WRITE REJ-LINE FROM ORDREJ-DETAIL-LINE
003940         AFTER ADVANCING 1 LINE.
003950 
003960 2190-EXIT.
003970     EXIT.
003980 
003990*---------------------------------------------------------------
004000*  3000-CLOSING   -   RUN-CONTROL COUNTS TO THE CONSOLE, THEN
004010*  CLOSE ALL FIVE FILES.  ITEM-READ-CTR MINUS REJ-CTR IS THE
004020*  NUMBER OF LINES THAT ACTUALLY MADE IT INTO A SUBTOTAL.
004030*---------------------------------------------------------------
004040 3000-CLOSING.
004050*    THREE COUNTS TO THE CONSOLE -- OPERATIONS CHECKS THESE
004060*    AGAINST THE INPUT DECK'S OWN LINE COUNT BEFORE RELEASING
004070*    ORDMSO/ORDITO TO THE NEXT STEP OF THE NIGHTLY RUN.
004080     DISPLAY 'ORDTOT01 - ORDERS READ........' WS-ORD-READ-CTR.
004090     DISPLAY 'ORDTOT01 - ITEM LINES READ.....' WS-ITEM-READ-CTR.
004100     DISPLAY 'ORDTOT01 - ITEM LINES REJECTED.' WS-REJ-CTR.
004110
004120*    ALL FIVE FILES CLOSED HERE, IN SELECT ORDER, NO FILE-STATUS
004130*    CHECK -- SAME SHOP HABIT AS EVERY OTHER PROGRAM'S CLOSING.
004140     CLOSE ORDMAS.
004150     CLOSE ORDMSO.
004160     CLOSE ORDITM.
004170     CLOSE ORDITO.
004180     CLOSE ORDREJ.
004190 
004200*---------------------------------------------------------------
004210*  9100-READ-ORDER   -   PRIMARY-FILE SEQUENTIAL READ.  DRIVES
004220*  THE 2000-MAINLINE PERFORM ... UNTIL LOOP.
004230*---------------------------------------------------------------
004240 9100-READ-ORDER.
004250*    INTO CLAUSE MOVES STRAIGHT TO THE 01-LEVEL FROM CPORDMS --
004260*    NO INTERMEDIATE WORK RECORD ON THIS READ.
004270     READ ORDMAS INTO ORD-MASTER-RECORD
004280         AT END
004290             MOVE 'NO' TO WS-MORE-ORDERS
004300     END-READ.
004310 
004320*---------------------------------------------------------------
004330*  9500-READ-NEXT-ITEM   -   LOOKAHEAD READ USED BY THE
004340*  ORDMAS/ORDITM MATCHED-GROUP LOGIC IN 2100-CALC-ITEMS.
004350*---------------------------------------------------------------
004360 9500-READ-NEXT-ITEM.
004370*    ONE READ-AHEAD FEEDS BOTH THE GROUP-MATCH TEST IN
004380*    2100-CALC-ITEMS AND THE REJECT PATH IN 2190-REJECT-ITEM --
004390*    NO SEPARATE READ LOGIC FOR THE TWO CASES.
004400     READ ORDITM INTO OI-ITEM-RECORD
004410         AT END
004420             MOVE 'YES' TO WS-ORDITM-EOF
004430     END-READ.
004440 
004450*---------------------------------------------------------------
004460*  9900-HEADING   -   ONE-TIME PAGE-1 HEADING FOR ORDREJ.
004470*  THE REPORT DOES NOT PAGE-BREAK MID-RUN -- RQ-072 ONLY ASKED
004480*  FOR A HEADING TO MATCH THE OTHER NIGHTLY REPORTS, NOT FOR
004490*  MULTI-PAGE SUPPORT, SO WS-PCTR NEVER GOES ABOVE 1 TODAY.
004500*---------------------------------------------------------------
004510 9900-HEADING.
004520     ADD 1 TO WS-PCTR.
004530     MOVE WS-PCTR TO O-ORDREJ-PCTR.
004540     WRITE REJ-LINE FROM ORDREJ-HEADING-LINE
004550         AFTER ADVANCING PAGE.
004560     WRITE REJ-LINE FROM ORDREJ-BLANK-LINE
004570         AFTER ADVANCING 1 LINE.
